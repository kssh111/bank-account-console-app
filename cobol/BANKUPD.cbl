000100***************************************************************** CR0013  
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP DP SERVICES      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM :  BANKUPD                                              00000500
000600*                                                                 00000600
000700* READS A SEQUENTIAL TRANSACTION-REQUEST FILE AND POSTS EACH      00000700
000800* REQUEST AGAINST AN IN-MEMORY COPY OF THE DEPOSIT ACCOUNTING     00000800
000900* MASTER FILE, THEN REWRITES THE MASTER, THE TRANSACTION HISTORY  00000900
001000* AND THE ACTIVITY LOG AND PRINTS THE END-OF-RUN CONTROL REPORT.  00001000
001100*                                                                 00001100
001200* THIS IS THE NIGHTLY ACCOUNT-POSTING RUN.  RECORD-LEVEL EDITS    00001200
001300* AND ARITHMETIC ARE PERFORMED BY SUBPROGRAM BANKAPL; THE PIN     00001300
001400* DIGEST ITSELF IS COMPUTED BY SUBPROGRAM HASHPIN.                00001400
001500*                                                                 00001500
001600* CAN BE MADE TO ABEND ONLY BY A BAD OPEN ON ONE OF THE FIXED     00001600
001700* FILES - A REJECTED REQUEST NEVER ABENDS THE RUN, IT IS LOGGED   00001700
001800* AND SKIPPED.                                                    00001800
001900***************************************************************** 00001900
002000  IDENTIFICATION DIVISION.                                        00002000
002100******************************************************************CR0013  
002200  PROGRAM-ID.  BANKUPD.                                           00002200
002300  AUTHOR. D. STOUT.                                               00002300
002400  INSTALLATION. SYSTEMS GROUP DP SERVICES.                        00002400
002500  DATE-WRITTEN. 03/14/89.                                         00002500
002600  DATE-COMPILED.                                                  00002600
002700  SECURITY. NON-CONFIDENTIAL.                                     00002700
002800*---------------------------------------------------------------- CR0013  
002900* CHANGE LOG                                                      CR0013  
003000*   DATE     BY   REQUEST    DESCRIPTION                          CR0013  
003100*   -------- ---  ---------  --------------------------------     CR0013  
003200*   03/14/89 DS   DBB-0117   ORIGINAL PROGRAM - CARD/PIN ERA      CR0013  
003300*            DS   DBB-0117   MASTER UPDATE FROM PUNCHED REQUEST   CR0013  
003400*            DS   DBB-0117   CARDS, MODELED ON THE OLD CUSTOMER   CR0013  
003500*            DS   DBB-0117   MATCH/MERGE JOB                      CR0013  
003600*   09/02/91 DS   DBB-0164   ADDED LOCKOUT AFTER 3 BAD PIN TRIES, CR0014  
003700*            DS   DBB-0164   ADDED UNLOCK REQUEST TYPE            CR0014  
003800*   11/30/93 RTM  DBB-0201   ADDED TRANSFER REQUEST TYPE, EMITS   CR0015  
003900*            RTM  DBB-0201   TRANSFER_OUT AND TRANSFER_IN PAIR    CR0015  
004000*   02/08/96 KPL  DBB-0255   WIDENED OWNER-NAME 30 TO 40          CR0016  
004100*   01/06/99 KPL  DBB-0311   Y2K - CENTURY WINDOW ADDED TO 900-GETCR0017  
004200*            KPL  DBB-0311   TIMESTAMP; 2-DIGIT YY BELOW 50 NOW   CR0017  
004300*            KPL  DBB-0311   TAKEN AS 20YY, ELSE 19YY             CR0017  
004400*   06/19/02 JQA  DBB-0348   REPLACED CLEAR PIN WITH HASHED PIN,  CR0018  
004500*            JQA  DBB-0348   NEW SUBPROGRAM HASHPIN; ADDED CHGPIN CR0018  
004600*            JQA  DBB-0348   REQUEST TYPE                         CR0018  
004700*   03/11/04 JQA  DBB-0362   ADDED LOCKED-ACCOUNT CLEANUP PASS ANDCR0019  
004800*            JQA  DBB-0362   PER-ACCOUNT STATISTICS REPORT        CR0019  
004900*   03/11/05 MWK  DBB-0391   DELETE CARDS NOW DISPATCH ON THE NEW CR0020  
005000*            MWK  DBB-0391   REQ-IS-DELETE 88-LEVEL IN REQREC     CR0020  
005100*            MWK  DBB-0391   RATHER THAN A LITERAL IN WHEN-OTHER  CR0020  
005200*   03/11/05 MWK  DBB-0391   TRANSFER CREDIT NOW CALLS BANKAPL    CR0021  
005300*            MWK  DBB-0391   WITH XFERCR INSTEAD OF DEPOSIT - THE CR0021  
005400*            MWK  DBB-0391   DEPOSIT OP RE-CHECKS THE PIN, WHICH  CR0021  
005500*            MWK  DBB-0391   FAILED EVERY TRANSFER AGAINST THE    CR0021  
005600*            MWK  DBB-0391   DESTINATION ACCOUNT'S HASH           CR0021  
005650*   04/18/05 MWK  DBB-0392   DELETE NOW REJECTS A NONZERO BALANCE CR0022  
005660*            MWK  DBB-0392   BEFORE THE ROW IS REMOVED - THE RULE CR0022  
005670*            MWK  DBB-0392   WAS NEVER CODED, ONLY THE PIN WAS    CR0022  
005680*            MWK  DBB-0392   CHECKED                              CR0022  
005690*   04/18/05 MWK  DBB-0393   CLEANUP PASS NO LONGER STOMPS SLOT 1 CR0023  
005700*            MWK  DBB-0393   OF THE LOG RING - THE STRAY MOVE LEFTCR0023  
005710*            MWK  DBB-0393   A MISMATCHED TIMESTAMP ON WHATEVER   CR0023  
005720*            MWK  DBB-0393   ENTRY HAPPENED TO SIT IN SLOT 1      CR0023  
005740*   04/18/05 MWK  DBB-0395   ACTIVITY LOG NOW WRITTEN ONE LINE    CR0026  
005750*            MWK  DBB-0395   PER EVENT FROM 645-LOG-ACTIVITY.     CR0026  
005760*            MWK  DBB-0395   THE OLD END-OF-RUN BATCH DUMP ONLY   CR0026  
005770*            MWK  DBB-0395   WROTE THE LAST 100 RING ENTRIES -    CR0026  
005780*            MWK  DBB-0395   A LONG RUN LOST EVERYTHING BEFORE    CR0026  
005790*            MWK  DBB-0395   THAT ON DISK                         CR0026  
005791*   04/18/05 MWK  DBB-0398   PULLED WS-CLEANUP-COUNT OUT TO A     CR0028  
005792*            MWK  DBB-0398   77-LEVEL PER SHOP CONVENTION         CR0028  
005795***************************************************************** 00005730
005800  ENVIRONMENT DIVISION.                                           00005800
005900  CONFIGURATION SECTION.                                          00005900
006000  SOURCE-COMPUTER. IBM-390.                                       00006000
006100  OBJECT-COMPUTER. IBM-390.                                       00006100
006200  SPECIAL-NAMES.                                                  00006200
006300      C01 IS TOP-OF-FORM.                                         00006300
006400*                                                                 00006400
006500  INPUT-OUTPUT SECTION.                                           00006500
006600  FILE-CONTROL.                                                   00006600
006700*                                                                 00006700
006800      SELECT ACCOUNT-FILE-IN  ASSIGN TO ACCTIN                    00006800
006900          ACCESS IS SEQUENTIAL                                    00006900
007000          FILE STATUS  IS  WS-ACCTIN-STATUS.                      00007000
007100*                                                                 00007100
007200      SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                   00007200
007300          ACCESS IS SEQUENTIAL                                    00007300
007400          FILE STATUS  IS  WS-ACCTOUT-STATUS.                     00007400
007500*                                                                 00007500
007600      SELECT BACKUP-FILE      ASSIGN TO ACCTBKUP                  00007600
007700          ACCESS IS SEQUENTIAL                                    00007700
007800          FILE STATUS  IS  WS-BACKUP-STATUS.                      00007800
007900*                                                                 00007900
008000      SELECT REQUEST-FILE     ASSIGN TO REQFILE                   00008000
008100          ACCESS IS SEQUENTIAL                                    00008100
008200          FILE STATUS  IS  WS-REQFILE-STATUS.                     00008200
008300*                                                                 00008300
008400      SELECT HISTORY-FILE     ASSIGN TO TRANHIST                  00008400
008500          ACCESS IS SEQUENTIAL                                    00008500
008600          FILE STATUS  IS  WS-TRANHIST-STATUS.                    00008600
008700*                                                                 00008700
008800      SELECT ACTIVITY-LOG-FILE ASSIGN TO ACTLOG                   00008800
008900          ORGANIZATION IS LINE SEQUENTIAL                         00008900
009000          FILE STATUS  IS  WS-ACTLOG-STATUS.                      00009000
009100*                                                                 00009100
009200      SELECT REPORT-FILE      ASSIGN TO BANKRPT                   00009200
009300          FILE STATUS  IS  WS-REPORT-STATUS.                      00009300
009400*                                                                 00009400
009500******************************************************************CR0013  
009600  DATA DIVISION.                                                  00009600
009700  FILE SECTION.                                                   00009700
009800*                                                                 00009800
009900  FD  ACCOUNT-FILE-IN                                             00009900
010000      RECORDING MODE IS F                                         00010000
010100      BLOCK CONTAINS 0 RECORDS.                                   00010100
010200  01  AFI-RECORD.                                                 00010200
010300  COPY ACCTMSTR REPLACING ==:TAG:== BY ==AFI==.                   00010300
010400*                                                                 00010400
010500  FD  ACCOUNT-FILE-OUT                                            00010500
010600      RECORDING MODE IS F                                         00010600
010700      BLOCK CONTAINS 0 RECORDS.                                   00010700
010800  01  AFO-RECORD.                                                 00010800
010900  COPY ACCTMSTR REPLACING ==:TAG:== BY ==AFO==.                   00010900
011000*                                                                 00011000
011100  FD  BACKUP-FILE                                                 00011100
011200      RECORDING MODE IS F                                         00011200
011300      BLOCK CONTAINS 0 RECORDS.                                   00011300
011400  01  BKUP-RECORD.                                                00011400
011500  COPY ACCTMSTR REPLACING ==:TAG:== BY ==BKUP==.                  00011500
011600*                                                                 00011600
011700  FD  REQUEST-FILE                                                00011700
011800      RECORDING MODE IS F.                                        00011800
011900  01  REQUEST-RECORD.                                             00011900
012000  COPY REQREC REPLACING ==:TAG:== BY ==REQ==.                     00012000
012100*                                                                 00012100
012200  FD  HISTORY-FILE                                                00012200
012300      RECORDING MODE IS F.                                        00012300
012400  01  HIST-RECORD.                                                00012400
012500  COPY TRANREC REPLACING ==:TAG:== BY ==HIST==.                   00012500
012600*                                                                 00012600
012700  FD  ACTIVITY-LOG-FILE.                                          00012700
012800  01  ACTLOG-RECORD.                                              00012800
012900      05  ACTLOG-TIMESTAMP        PIC X(19).                      00012900
013000      05  FILLER              PIC X(01) VALUE SPACE.              00013000
013100      05  ACTLOG-MESSAGE          PIC X(80).                      00013100
013200*                                                                 00013200
013300  FD  REPORT-FILE                                                 00013300
013400      RECORDING MODE IS F.                                        00013400
013500  01  REPORT-RECORD.                                              00013500
013600      05  FILLER              PIC X(132).                         00013600
013700*                                                                 00013700
013800******************************************************************CR0013  
013900  WORKING-STORAGE SECTION.                                        00013900
014000******************************************************************CR0013  
014010*        LOCKED-ACCOUNT SWEEP COUNTER KEPT AS A 77 - SAME HOUSE   CR0028  
014020*        HABIT AS SUB1/SUB2 IN WRKSFINL - DBB-0398.               CR0028  
014030  77  WS-CLEANUP-COUNT             PIC 9(05) COMP   VALUE 0.      00014030
014100*                                                                 00014100
014200  01  SYSTEM-DATE-AND-TIME.                                       00014200
014300      05  WS-TODAY-6.                                             00014300
014400          10  WS-TODAY-YY         PIC 9(02).                      00014400
014500          10  WS-TODAY-MM         PIC 9(02).                      00014500
014600          10  WS-TODAY-DD         PIC 9(02).                      00014600
014700      05  WS-TIME-8.                                              00014700
014800          10  WS-TIME-HH          PIC 9(02).                      00014800
014900          10  WS-TIME-MI          PIC 9(02).                      00014900
015000          10  WS-TIME-SS          PIC 9(02).                      00015000
015100          10  WS-TIME-HS          PIC 9(02).                      00015100
015200*        Y2K CENTURY WINDOW - DBB-0311, KPL 01/99.  YY<50 IS 20YY.00015200
015300      05  WS-CENTURY              PIC 9(02) COMP.                 00015300
015400      05  WS-CURRENT-TIMESTAMP    PIC X(19).                      00015400
015500      05  WS-CURRENT-TS-PARTS REDEFINES WS-CURRENT-TIMESTAMP.     00015500
015600          10  WS-CTS-YYYY         PIC 9(04).                      00015600
015700          10  WS-CTS-SEP1         PIC X(01).                      00015700
015800          10  WS-CTS-MM           PIC 9(02).                      00015800
015900          10  WS-CTS-SEP2         PIC X(01).                      00015900
016000          10  WS-CTS-DD           PIC 9(02).                      00016000
016100          10  WS-CTS-SEP3         PIC X(01).                      00016100
016200          10  WS-CTS-HH           PIC 9(02).                      00016200
016300          10  WS-CTS-SEP4         PIC X(01).                      00016300
016400          10  WS-CTS-MI           PIC 9(02).                      00016400
016500          10  WS-CTS-SEP5         PIC X(01).                      00016500
016600          10  WS-CTS-SS           PIC 9(02).                      00016600
016700*                                                                 00016700
016800  01  WS-FIELDS.                                                  00016800
016900      05  WS-ACCTIN-STATUS        PIC X(02) VALUE SPACES.         00016900
017000      05  WS-ACCTOUT-STATUS       PIC X(02) VALUE SPACES.         00017000
017100      05  WS-BACKUP-STATUS        PIC X(02) VALUE SPACES.         00017100
017200      05  WS-REQFILE-STATUS       PIC X(02) VALUE SPACES.         00017200
017300      05  WS-TRANHIST-STATUS      PIC X(02) VALUE SPACES.         00017300
017400      05  WS-ACTLOG-STATUS        PIC X(02) VALUE SPACES.         00017400
017500      05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.         00017500
017600      05  WS-ACCTIN-EOF           PIC X(01) VALUE 'N'.            00017600
017700      05  WS-REQFILE-EOF          PIC X(01) VALUE 'N'.            00017700
017800      05  WS-REQ-OK               PIC X(01) VALUE 'N'.            00017800
017900      05  WS-REQ-MSG              PIC X(80) VALUE SPACES.         00017900
018000      05  WS-RESULT-CODE          PIC X(01) VALUE 'N'.            00018000
018100      05  WS-RESULT-MSG           PIC X(80) VALUE SPACES.         00018100
018200      05  FILLER              PIC X(04).                          00018200
018300*                                                                 00018300
018400  01  WORK-VARIABLES.                                             00018400
018500      05  WS-NEXT-ACCT-ID         PIC 9(09) COMP-3 VALUE 1.       00018500
018600      05  WS-ACCOUNT-COUNT        PIC 9(05) COMP   VALUE 0.       00018600
018800      05  WS-FOUND-SW             PIC X(01)        VALUE 'N'.     00018800
018900          88  WS-ACCT-FOUND               VALUE 'Y'.              00018900
019000          88  WS-ACCT-NOT-FOUND           VALUE 'N'.              00019000
019100      05  WS-FOUND-TO-SW          PIC X(01)        VALUE 'N'.     00019100
019200          88  WS-TO-ACCT-FOUND            VALUE 'Y'.              00019200
019300          88  WS-TO-ACCT-NOT-FOUND        VALUE 'N'.              00019300
019400      05  WS-OPERATION-CODE       PIC X(10)        VALUE SPACES.  00019400
019500      05  WS-MAX-ACCOUNTS         PIC 9(05) COMP   VALUE 2000.    00019500
019600      05  WS-MAX-HIST-PER-ACCT    PIC 9(05) COMP   VALUE 1000.    00019600
019700      05  WS-MAX-LOG-LINES        PIC 9(05) COMP   VALUE 100.     00019700
019800      05  WS-DEP-SW               PIC X(01)        VALUE 'N'.     00019800
019900          88  WS-IS-DEPOSIT-TYPE          VALUE 'D'.              00019900
020000      05  FILLER              PIC X(04).                          00020000
020100*                                                                 00020100
020200******************************************************************CR0013  
020300*        IN-MEMORY ACCOUNT TABLE - LOADED FROM ACCOUNT-FILE-IN AT 00020300
020400*        START OF RUN, POSTED TO BY EVERY REQUEST, REWRITTEN TO   00020400
020500*        ACCOUNT-FILE-OUT AT END OF RUN.  ONE ROW CARRIES ITS OWN 00020500
020600*        BOUNDED (1000-DEEP) TRANSACTION-HISTORY RING - DBB-0348. 00020600
020700******************************************************************CR0013  
020800  01  ACCOUNT-TABLE.                                              00020800
020900      02  ACCT-TABLE-ENTRY OCCURS 2000 TIMES                      00020900
021000                            INDEXED BY TBL-IDX, TBL-SRCH-IDX.     00021000
021100      COPY ACCTMSTR REPLACING ==:TAG:== BY ==TBL==.               00021100
021200          04  TBL-HIST-COUNT      PIC 9(05) COMP VALUE 0.         00021200
021300          04  TBL-HIST-NEXT-SLOT  PIC 9(05) COMP VALUE 1.         00021300
021400          04  TBL-TXN-ENTRY OCCURS 1000 TIMES                     00021400
021500                            INDEXED BY TBL-TXN-IDX.               00021500
021600      COPY TRANREC REPLACING ==:TAG:== BY ==TBL-TXN==.            00021600
021700*                                                                 00021700
021800  01  NEWACCT-RECORD.                                             00021800
021900  COPY ACCTMSTR REPLACING ==:TAG:== BY ==NEWACCT==.               00021900
022000*                                                                 00022000
022100  01  TXN-RECORD-WORK.                                            00022100
022200  COPY TRANREC REPLACING ==:TAG:== BY ==TXN==.                    00022200
022300*                                                                 00022300
022400******************************************************************CR0013  
022500*        IN-MEMORY ROLLING ACTIVITY LOG - HOLDS ONLY THE MOST     00022500
022600*        RECENT 100 LINES.  ON-DISK LOG IS UNBOUNDED - DBB-0348.  00022600
022700******************************************************************CR0013  
022800  01  WS-LOG-RING.                                                00022800
022900      05  WS-LOG-COUNT             PIC 9(05) COMP VALUE 0.        00022900
023000      05  WS-LOG-NEXT-SLOT         PIC 9(05) COMP VALUE 1.        00023000
023100      05  WS-LOG-ENTRY OCCURS 100 TIMES INDEXED BY WS-LOG-IDX.    00023100
023200          10  WS-LOG-TIMESTAMP     PIC X(19).                     00023200
023300          10  WS-LOG-MESSAGE       PIC X(80).                     00023300
023400*                                                                 00023400
023500  01  REPORT-TOTALS.                                              00023500
023600      05  WS-TOTAL-ACCOUNTS       PIC 9(05) COMP   VALUE 0.       00023600
023700      05  WS-ACTIVE-ACCOUNTS      PIC 9(05) COMP   VALUE 0.       00023700
023800      05  WS-LOCKED-ACCOUNTS      PIC 9(05) COMP   VALUE 0.       00023800
023900      05  WS-TOTAL-BALANCE        PIC S9(13)V99 COMP-3 VALUE 0.   00023900
024000      05  WS-ACCT-DEPOSITED       PIC S9(13)V99 COMP-3 VALUE 0.   00024000
024100      05  WS-ACCT-WITHDRAWN       PIC S9(13)V99 COMP-3 VALUE 0.   00024100
024200*                                                                 00024200
024300*        *******************                                      00024300
024400*            report lines                                         00024400
024500*        *******************                                      00024500
024600  01  RPT-HEADER1.                                                00024600
024700      05  FILLER              PIC X(38)                           00024700
024800                VALUE 'BANK STATISTICS REPORT      DATE: '.       00024800
024900      05  RPT-MM                  PIC 99.                         00024900
025000      05  FILLER              PIC X     VALUE '/'.                00025000
025100      05  RPT-DD                  PIC 99.                         00025100
025200      05  FILLER              PIC X     VALUE '/'.                00025200
025300      05  RPT-YY                  PIC 99.                         00025300
025400      05  FILLER              PIC X(20)                           00025400
025500                     VALUE ' (mm/dd/yy)   TIME: '.                00025500
025600      05  RPT-HH                  PIC 99.                         00025600
025700      05  FILLER              PIC X     VALUE ':'.                00025700
025800      05  RPT-MIN                 PIC 99.                         00025800
025900      05  FILLER              PIC X     VALUE ':'.                00025900
026000      05  RPT-SS                  PIC 99.                         00026000
026100      05  FILLER              PIC X(57) VALUE SPACES.             00026100
026200  01  RPT-BANK-STATS-1.                                           00026200
026300      05  FILLER              PIC X(17) VALUE 'Bank Statistics:'. 00026300
026400      05  FILLER              PIC X(115) VALUE SPACES.            00026400
026500  01  RPT-BANK-STATS-2.                                           00026500
026600      05  FILLER          PIC X(20) VALUE '  Total Accounts:  '.  00026600
026700      05  RPT-TOTAL-ACCOUNTS      PIC ZZZZ9.                      00026700
026800      05  FILLER              PIC X(107) VALUE SPACES.            00026800
026900  01  RPT-BANK-STATS-3.                                           00026900
027000      05  FILLER          PIC X(20) VALUE '  Active Accounts: '.  00027000
027100      05  RPT-ACTIVE-ACCOUNTS     PIC ZZZZ9.                      00027100
027200      05  FILLER              PIC X(107) VALUE SPACES.            00027200
027300  01  RPT-BANK-STATS-4.                                           00027300
027400      05  FILLER          PIC X(20) VALUE '  Locked Accounts: '.  00027400
027500      05  RPT-LOCKED-ACCOUNTS     PIC ZZZZ9.                      00027500
027600      05  FILLER              PIC X(107) VALUE SPACES.            00027600
027700  01  RPT-BANK-STATS-5.                                           00027700
027800      05  FILLER          PIC X(20) VALUE '  Total Balance:   '.  00027800
027900      05  RPT-TOTAL-BALANCE       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.       00027900
028000      05  FILLER              PIC X(04) VALUE ' KZT'.             00028000
028100      05  FILLER              PIC X(90) VALUE SPACES.             00028100
028200  01  RPT-BANK-STATS-6.                                           00028200
028300      05  FILLER              PIC X(24) VALUE                     00028300
028400                '  Locked/Empty Removed:'.                        00028400
028500      05  RPT-CLEANUP-COUNT       PIC ZZZZ9.                      00028500
028600      05  FILLER              PIC X(103) VALUE SPACES.            00028600
028700  01  RPT-ACCT-HDR.                                               00028700
028800      05  FILLER          PIC X(20) VALUE 'Account Statistics:'.  00028800
028900      05  FILLER              PIC X(112) VALUE SPACES.            00028900
029000  01  RPT-ACCT-LINE-1.                                            00029000
029100      05  FILLER              PIC X(09) VALUE 'Account #'.        00029100
029200      05  RPT-ACCT-ID-O           PIC 9(09).                      00029200
029300      05  FILLER              PIC X(02) VALUE ' ('.               00029300
029400      05  RPT-OWNER-NAME-O        PIC X(40).                      00029400
029500      05  FILLER              PIC X(01) VALUE ')'.                00029500
029600      05  FILLER              PIC X(79) VALUE SPACES.             00029600
029700  01  RPT-ACCT-LINE-2.                                            00029700
029800      05  FILLER          PIC X(20) VALUE '  Current Balance: '.  00029800
029900      05  RPT-BALANCE-O           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.       00029900
030000      05  FILLER              PIC X(04) VALUE ' KZT'.             00030000
030100      05  FILLER              PIC X(90) VALUE SPACES.             00030100
030200  01  RPT-ACCT-LINE-3.                                            00030200
030300      05  FILLER          PIC X(20) VALUE '  Total Deposited: '.  00030300
030400      05  RPT-DEPOSITED-O         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.       00030400
030500      05  FILLER              PIC X(04) VALUE ' KZT'.             00030500
030600      05  FILLER              PIC X(90) VALUE SPACES.             00030600
030700  01  RPT-ACCT-LINE-4.                                            00030700
030800      05  FILLER          PIC X(20) VALUE '  Total Withdrawn: '.  00030800
030900      05  RPT-WITHDRAWN-O         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.       00030900
031000      05  FILLER              PIC X(04) VALUE ' KZT'.             00031000
031100      05  FILLER              PIC X(90) VALUE SPACES.             00031100
031200  01  RPT-ACCT-LINE-5.                                            00031200
031300      05  FILLER              PIC X(16) VALUE '  Transactions: '. 00031300
031400      05  RPT-TXN-COUNT-O         PIC ZZZZ9.                      00031400
031500      05  FILLER              PIC X(111) VALUE SPACES.            00031500
031600  01  RPT-ACCT-LINE-6.                                            00031600
031700      05  FILLER              PIC X(10) VALUE '  Status: '.       00031700
031800      05  RPT-STATUS-O            PIC X(06).                      00031800
031900      05  FILLER              PIC X(116) VALUE SPACES.            00031900
032000*                                                                 00032000
032100******************************************************************CR0013  
032200  PROCEDURE DIVISION.                                             00032200
032300******************************************************************CR0013  
032400*                                                                 00032400
032500  000-MAIN-PROCESS.                                               00032500
032600      ACCEPT WS-TODAY-6 FROM DATE.                                00032600
032700      ACCEPT WS-TIME-8  FROM TIME.                                00032700
032800      DISPLAY 'BANKUPD STARTED DATE = ' WS-TODAY-MM '/'           00032800
032900              WS-TODAY-DD '/' WS-TODAY-YY '  (mm/dd/yy)'.         00032900
033000      DISPLAY '              TIME = ' WS-TIME-HH ':'              00033000
033100              WS-TIME-MI ':' WS-TIME-SS.                          00033100
033200*                                                                 00033200
033300      PERFORM 700-OPEN-FILES.                                     00033300
033400      PERFORM 800-INIT-REPORT.                                    00033400
033500      PERFORM 710-LOAD-ACCOUNT-MASTER THRU 710-EXIT.              00033500
033600      PERFORM 715-SEED-NEXT-ACCT-ID.                              00033600
033700*                                                                 00033700
033800      PERFORM 100-PROCESS-REQUESTS                                00033800
033900              UNTIL WS-REQFILE-EOF = 'Y'.                         00033900
034000*                                                                 00034000
034100      PERFORM 300-CLEANUP-LOCKED-ACCOUNTS THRU 300-EXIT.          00034100
034200      PERFORM 400-REWRITE-ACCOUNT-MASTER THRU 400-EXIT.           00034200
034300      PERFORM 410-WRITE-TRANSACTION-HISTORY THRU 410-EXIT.        00034300
034500      PERFORM 500-COMPUTE-BANK-STATISTICS THRU 500-EXIT.          00034500
034600      PERFORM 850-PRINT-BANK-STATISTICS THRU 850-EXIT.            00034600
034700      PERFORM 860-PRINT-ACCOUNT-STATISTICS THRU 860-EXIT.         00034700
034800      PERFORM 790-CLOSE-FILES.                                    00034800
034900*                                                                 00034900
035000      GOBACK.                                                     00035000
035100*                                                                 00035100
035200  100-PROCESS-REQUESTS.                                           00035200
035300      PERFORM 110-READ-REQUEST-FILE.                              00035300
035400      IF WS-REQFILE-EOF NOT = 'Y'                                 00035400
035500          PERFORM 900-GET-TIMESTAMP                               00035500
035600          PERFORM 120-DISPATCH-REQUEST                            00035600
035700      END-IF.                                                     00035700
035800*                                                                 00035800
035900  110-READ-REQUEST-FILE.                                          00035900
036000      READ REQUEST-FILE INTO REQUEST-RECORD                       00036000
036100          AT END MOVE 'Y' TO WS-REQFILE-EOF.                      00036100
036200      EVALUATE WS-REQFILE-STATUS                                  00036200
036300         WHEN '00'                                                00036300
036400              CONTINUE                                            00036400
036500         WHEN '10'                                                00036500
036600              MOVE 'Y' TO WS-REQFILE-EOF                          00036600
036700         WHEN OTHER                                               00036700
036800              DISPLAY 'ERROR ON REQUEST FILE READ.  RC: '         00036800
036900                      WS-REQFILE-STATUS                           00036900
037000              MOVE 'Y' TO WS-REQFILE-EOF                          00037000
037100      END-EVALUATE.                                               00037100
037200*                                                                 00037200
037300  120-DISPATCH-REQUEST.                                           00037300
037400      MOVE 'N' TO WS-REQ-OK.                                      00037400
037500      MOVE SPACES TO WS-REQ-MSG.                                  00037500
037600      EVALUATE TRUE                                               00037600
037700         WHEN REQ-IS-CREATE                                       00037700
037800             PERFORM 210-PROCESS-CREATE-REQUEST                   00037800
037900         WHEN REQ-IS-DEPOSIT                                      00037900
038000             PERFORM 220-PROCESS-DEPOSIT-REQUEST                  00038000
038100         WHEN REQ-IS-WITHDRAW                                     00038100
038200             PERFORM 230-PROCESS-WITHDRAW-REQUEST                 00038200
038300         WHEN REQ-IS-TRANSFER                                     00038300
038400             PERFORM 240-PROCESS-TRANSFER-REQUEST                 00038400
038500         WHEN REQ-IS-CHG-PIN                                      00038500
038600             PERFORM 250-PROCESS-CHGPIN-REQUEST                   00038600
038700         WHEN REQ-IS-UNLOCK                                       00038700
038800             PERFORM 260-PROCESS-UNLOCK-REQUEST                   00038800
038900         WHEN REQ-IS-DELETE                                       00038900
039000             PERFORM 270-PROCESS-DELETE-REQUEST                   00039000
039100         WHEN OTHER                                               00039100
039200             MOVE 'Unknown request type' TO WS-REQ-MSG            00039200
039300             PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT       00039300
039400      END-EVALUATE.                                               00039400
039500*                                                                 00039500
039600  210-PROCESS-CREATE-REQUEST.                                     00039600
039700      IF REQ-OWNER-NAME = SPACES                                  00039700
039800          MOVE 'Owner name cannot be empty' TO WS-REQ-MSG         00039800
039900          PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT          00039900
040000      ELSE                                                        00040000
040100          MOVE 'CHECK-FMT' TO WS-OPERATION-CODE                   00040100
040200          CALL 'BANKAPL' USING WS-OPERATION-CODE, NEWACCT-RECORD, 00040200
040300                  REQUEST-RECORD, WS-CURRENT-TIMESTAMP,           00040300
040400                  TXN-RECORD-WORK, WS-RESULT-CODE, WS-RESULT-MSG  00040400
040500          IF WS-RESULT-CODE NOT = 'Y'                             00040500
040600              MOVE WS-RESULT-MSG TO WS-REQ-MSG                    00040600
040700              PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT      00040700
040800          ELSE                                                    00040800
040900              PERFORM 610-NEXT-ACCT-ID THRU 610-EXIT              00040900
041000              MOVE SPACES TO NEWACCT-RECORD                       00041000
041100              MOVE WS-NEXT-ACCT-ID  TO NEWACCT-ACCT-ID            00041100
041200              MOVE REQ-OWNER-NAME   TO NEWACCT-OWNER-NAME         00041200
041300              MOVE 0                TO NEWACCT-BALANCE            00041300
041400              MOVE 'N'              TO NEWACCT-LOCKED-FLAG        00041400
041500              MOVE 0                TO NEWACCT-FAILED-ATTEMPTS    00041500
041600              MOVE WS-CURRENT-TIMESTAMP TO NEWACCT-CREATED-TS     00041600
041700              MOVE WS-CURRENT-TIMESTAMP TO NEWACCT-MODIFIED-TS    00041700
041800              MOVE 0                TO NEWACCT-TXN-COUNT          00041800
041900              CALL 'HASHPIN' USING REQ-PIN, NEWACCT-PIN-HASH      00041900
042000              PERFORM 620-ADD-ACCOUNT-ROW THRU 620-EXIT           00042000
042100              MOVE 'ACCOUNT_CREATED'    TO TXN-TYPE               00042100
042200              MOVE 0                    TO TXN-AMOUNT             00042200
042300              MOVE WS-CURRENT-TIMESTAMP TO TXN-TIMESTAMP          00042300
042400              MOVE WS-NEXT-ACCT-ID      TO TXN-FROM-ACCT-ID       00042400
042500              MOVE WS-NEXT-ACCT-ID      TO TXN-TO-ACCT-ID         00042500
042600              MOVE SPACES               TO TXN-DESCRIPTION        00042600
042700              PERFORM 640-EMIT-TRANSACTION THRU 640-EXIT          00042700
042800              STRING 'Account created: #' DELIMITED BY SIZE       00042800
042900                     WS-NEXT-ACCT-ID     DELIMITED BY SIZE        00042900
043000                     INTO WS-REQ-MSG                              00043000
043100              MOVE 'Y' TO WS-REQ-OK                               00043100
043200              PERFORM 645-LOG-ACTIVITY THRU 645-EXIT              00043200
043300          END-IF                                                  00043300
043400      END-IF.                                                     00043400
043500*                                                                 00043500
043600  220-PROCESS-DEPOSIT-REQUEST.                                    00043600
043700      PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                     00043700
043800      IF WS-ACCT-NOT-FOUND                                        00043800
043900          MOVE 'Account not found' TO WS-REQ-MSG                  00043900
044000          PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT          00044000
044100      ELSE                                                        00044100
044200          MOVE 'DEPOSIT' TO WS-OPERATION-CODE                     00044200
044300          CALL 'BANKAPL' USING WS-OPERATION-CODE,                 00044300
044400                  ACCT-TABLE-ENTRY(TBL-IDX), REQUEST-RECORD,      00044400
044500                  WS-CURRENT-TIMESTAMP, TXN-RECORD-WORK,          00044500
044600                  WS-RESULT-CODE, WS-RESULT-MSG                   00044600
044700          IF WS-RESULT-CODE NOT = 'Y'                             00044700
044800              MOVE WS-RESULT-MSG TO WS-REQ-MSG                    00044800
044900              PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT      00044900
045000          ELSE                                                    00045000
045100              SET TBL-SRCH-IDX TO TBL-IDX                         00045100
045200              PERFORM 640-EMIT-TRANSACTION THRU 640-EXIT          00045200
045300              MOVE 'Deposit processed' TO WS-REQ-MSG              00045300
045400              MOVE 'Y' TO WS-REQ-OK                               00045400
045500              PERFORM 645-LOG-ACTIVITY THRU 645-EXIT              00045500
045600          END-IF                                                  00045600
045700      END-IF.                                                     00045700
045800*                                                                 00045800
045900  230-PROCESS-WITHDRAW-REQUEST.                                   00045900
046000      PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                     00046000
046100      IF WS-ACCT-NOT-FOUND                                        00046100
046200          MOVE 'Account not found' TO WS-REQ-MSG                  00046200
046300          PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT          00046300
046400      ELSE                                                        00046400
046500          MOVE 'WITHDRAW' TO WS-OPERATION-CODE                    00046500
046600          CALL 'BANKAPL' USING WS-OPERATION-CODE,                 00046600
046700                  ACCT-TABLE-ENTRY(TBL-IDX), REQUEST-RECORD,      00046700
046800                  WS-CURRENT-TIMESTAMP, TXN-RECORD-WORK,          00046800
046900                  WS-RESULT-CODE, WS-RESULT-MSG                   00046900
047000          IF WS-RESULT-CODE NOT = 'Y'                             00047000
047100              MOVE WS-RESULT-MSG TO WS-REQ-MSG                    00047100
047200              PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT      00047200
047300          ELSE                                                    00047300
047400              SET TBL-SRCH-IDX TO TBL-IDX                         00047400
047500              PERFORM 640-EMIT-TRANSACTION THRU 640-EXIT          00047500
047600              MOVE 'Withdraw processed' TO WS-REQ-MSG             00047600
047700              MOVE 'Y' TO WS-REQ-OK                               00047700
047800              PERFORM 645-LOG-ACTIVITY THRU 645-EXIT              00047800
047900          END-IF                                                  00047900
048000      END-IF.                                                     00048000
048100*                                                                 00048100
048200  240-PROCESS-TRANSFER-REQUEST.                                   00048200
048300      IF REQ-ACCT-ID = REQ-TO-ACCT-ID                             00048300
048400          MOVE 'Cannot transfer to the same account' TO WS-REQ-MSG00048400
048500          PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT          00048500
048600      ELSE                                                        00048600
048700          PERFORM 600-FIND-ACCOUNT THRU 600-EXIT                  00048700
048800          SET TBL-SRCH-IDX TO TBL-IDX                             00048800
048900          PERFORM 605-FIND-TO-ACCOUNT THRU 605-EXIT               00048900
049000          IF WS-ACCT-NOT-FOUND OR WS-TO-ACCT-NOT-FOUND            00049000
049100              MOVE 'Account not found' TO WS-REQ-MSG              00049100
049200              PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT      00049200
049300          ELSE                                                    00049300
049400              MOVE 'WITHDRAW' TO WS-OPERATION-CODE                00049400
049500              CALL 'BANKAPL' USING WS-OPERATION-CODE,             00049500
049600                      ACCT-TABLE-ENTRY(TBL-SRCH-IDX),             00049600
049700                      REQUEST-RECORD, WS-CURRENT-TIMESTAMP,       00049700
049800                      TXN-RECORD-WORK, WS-RESULT-CODE,            00049800
049900                      WS-RESULT-MSG                               00049900
050000              IF WS-RESULT-CODE NOT = 'Y'                         00050000
050100                  MOVE WS-RESULT-MSG TO WS-REQ-MSG                00050100
050200                  PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT  00050200
050300              ELSE                                                00050300
050400                  MOVE 'XFERCR' TO WS-OPERATION-CODE              00050400
050500                  CALL 'BANKAPL' USING WS-OPERATION-CODE,         00050500
050600                          ACCT-TABLE-ENTRY(TBL-IDX),              00050600
050700                          REQUEST-RECORD, WS-CURRENT-TIMESTAMP,   00050700
050800                          TXN-RECORD-WORK, WS-RESULT-CODE,        00050800
050900                          WS-RESULT-MSG                           00050900
051000                  MOVE 'TRANSFER_OUT'         TO TXN-TYPE         00051000
051100                  MOVE REQ-AMOUNT             TO TXN-AMOUNT       00051100
051200                  MOVE WS-CURRENT-TIMESTAMP   TO TXN-TIMESTAMP    00051200
051300                  MOVE REQ-ACCT-ID            TO TXN-FROM-ACCT-ID 00051300
051400                  MOVE REQ-TO-ACCT-ID         TO TXN-TO-ACCT-ID   00051400
051500                  MOVE SPACES                 TO TXN-DESCRIPTION  00051500
051600                  SET TBL-IDX TO TBL-SRCH-IDX                     00051600
051700                  PERFORM 640-EMIT-TRANSACTION THRU 640-EXIT      00051700
051800                  MOVE 'TRANSFER_IN'          TO TXN-TYPE         00051800
051900                  PERFORM 605-FIND-TO-ACCOUNT THRU 605-EXIT       00051900
052000                  PERFORM 640-EMIT-TRANSACTION THRU 640-EXIT      00052000
052100                  MOVE 'Transfer processed' TO WS-REQ-MSG         00052100
052200                  MOVE 'Y' TO WS-REQ-OK                           00052200
052300                  PERFORM 645-LOG-ACTIVITY THRU 645-EXIT          00052300
052400              END-IF                                              00052400
052500          END-IF                                                  00052500
052600      END-IF.                                                     00052600
052700*                                                                 00052700
052800  250-PROCESS-CHGPIN-REQUEST.                                     00052800
052900      PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                     00052900
053000      IF WS-ACCT-NOT-FOUND                                        00053000
053100          MOVE 'Account not found' TO WS-REQ-MSG                  00053100
053200          PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT          00053200
053300      ELSE                                                        00053300
053400          MOVE 'CHGPIN' TO WS-OPERATION-CODE                      00053400
053500          CALL 'BANKAPL' USING WS-OPERATION-CODE,                 00053500
053600                  ACCT-TABLE-ENTRY(TBL-IDX), REQUEST-RECORD,      00053600
053700                  WS-CURRENT-TIMESTAMP, TXN-RECORD-WORK,          00053700
053800                  WS-RESULT-CODE, WS-RESULT-MSG                   00053800
053900          IF WS-RESULT-CODE NOT = 'Y'                             00053900
054000              MOVE WS-RESULT-MSG TO WS-REQ-MSG                    00054000
054100              PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT      00054100
054200          ELSE                                                    00054200
054300              PERFORM 640-EMIT-TRANSACTION THRU 640-EXIT          00054300
054400              MOVE 'PIN changed' TO WS-REQ-MSG                    00054400
054500              MOVE 'Y' TO WS-REQ-OK                               00054500
054600              PERFORM 645-LOG-ACTIVITY THRU 645-EXIT              00054600
054700          END-IF                                                  00054700
054800      END-IF.                                                     00054800
054900*                                                                 00054900
055000  260-PROCESS-UNLOCK-REQUEST.                                     00055000
055100      PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                     00055100
055200      IF WS-ACCT-NOT-FOUND                                        00055200
055300          MOVE 'Account not found' TO WS-REQ-MSG                  00055300
055400          PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT          00055400
055500      ELSE                                                        00055500
055600          MOVE 'UNLOCK' TO WS-OPERATION-CODE                      00055600
055700          CALL 'BANKAPL' USING WS-OPERATION-CODE,                 00055700
055800                  ACCT-TABLE-ENTRY(TBL-IDX), REQUEST-RECORD,      00055800
055900                  WS-CURRENT-TIMESTAMP, TXN-RECORD-WORK,          00055900
056000                  WS-RESULT-CODE, WS-RESULT-MSG                   00056000
056100          PERFORM 640-EMIT-TRANSACTION THRU 640-EXIT              00056100
056200          MOVE 'Account unlocked' TO WS-REQ-MSG                   00056200
056300          MOVE 'Y' TO WS-REQ-OK                                   00056300
056400          PERFORM 645-LOG-ACTIVITY THRU 645-EXIT                  00056400
056500      END-IF.                                                     00056500
056600*                                                                 00056600
056700  270-PROCESS-DELETE-REQUEST.                                     00056700
056800      PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                     00056800
056900      IF WS-ACCT-NOT-FOUND                                        00056900
057000          MOVE 'Account not found' TO WS-REQ-MSG                  00057000
057100          PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT          00057100
057200      ELSE                                                        00057200
057300          MOVE 'DELCHECK' TO WS-OPERATION-CODE                    00057300
057400          CALL 'BANKAPL' USING WS-OPERATION-CODE,                 00057400
057500                  ACCT-TABLE-ENTRY(TBL-IDX), REQUEST-RECORD,      00057500
057600                  WS-CURRENT-TIMESTAMP, TXN-RECORD-WORK,          00057600
057700                  WS-RESULT-CODE, WS-RESULT-MSG                   00057700
057800          IF WS-RESULT-CODE NOT = 'Y'                             00057800
057900              MOVE WS-RESULT-MSG TO WS-REQ-MSG                    00057900
058000              PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT      00058000
058100          ELSE                                                    00058100
058150              IF TBL-BALANCE(TBL-IDX) NOT = 0                     00058150
058160                  STRING 'Cannot delete account with positive '   00058160
058170                         DELIMITED BY SIZE                        00058170
058180                         'balance. Please withdraw all funds '    00058180
058190                         DELIMITED BY SIZE                        00058190
058200                         'first.' DELIMITED BY SIZE               00058200
058210                         INTO WS-REQ-MSG                          00058210
058220                  PERFORM 299-LOG-REJECTED-REQUEST THRU 299-EXIT  00058220
058230              ELSE                                                00058230
058240                  PERFORM 630-REMOVE-ACCOUNT-ROW THRU 630-EXIT    00058240
058250                  MOVE 'Account deleted' TO WS-REQ-MSG            00058250
058260                  MOVE 'Y' TO WS-REQ-OK                           00058260
058270                  PERFORM 645-LOG-ACTIVITY THRU 645-EXIT          00058270
058280              END-IF                                              00058280
058600          END-IF                                                  00058600
058700      END-IF.                                                     00058700
058800*                                                                 00058800
058900  299-LOG-REJECTED-REQUEST.                                       00058900
059000      PERFORM 645-LOG-ACTIVITY THRU 645-EXIT.                     00059000
059100  299-EXIT.                                                       00059100
059200      EXIT.                                                       00059200
059300*                                                                 00059300
059400  300-CLEANUP-LOCKED-ACCOUNTS.                                    00059400
059500      MOVE 0 TO WS-CLEANUP-COUNT.                                 00059500
059600      SET TBL-IDX TO 1.                                           00059600
059700      PERFORM 310-SCAN-ONE-FOR-CLEANUP THRU 310-EXIT              00059700
059800              VARYING TBL-IDX FROM 1 BY 1                         00059800
059900              UNTIL TBL-IDX > WS-ACCOUNT-COUNT.                   00059900
060000      IF WS-CLEANUP-COUNT > 0                                     00060000
060200          STRING 'Cleaned up ' DELIMITED BY SIZE                  00060200
060300                 WS-CLEANUP-COUNT DELIMITED BY SIZE               00060300
060400                 ' locked accounts' DELIMITED BY SIZE             00060400
060500                 INTO WS-REQ-MSG                                  00060500
060600          PERFORM 645-LOG-ACTIVITY THRU 645-EXIT                  00060600
060700      END-IF.                                                     00060700
060800  300-EXIT.                                                       00060800
060900      EXIT.                                                       00060900
061000*                                                                 00061000
061100  310-SCAN-ONE-FOR-CLEANUP.                                       00061100
061200      IF TBL-ACCT-IS-LOCKED(TBL-IDX)                              00061200
061300              AND TBL-BALANCE(TBL-IDX) = 0                        00061300
061400          SET TBL-SRCH-IDX TO TBL-IDX                             00061400
061500          PERFORM 630-REMOVE-ACCOUNT-ROW THRU 630-EXIT            00061500
061600          ADD 1 TO WS-CLEANUP-COUNT                               00061600
061700          SET TBL-IDX TO TBL-SRCH-IDX                             00061700
061800      END-IF.                                                     00061800
061900  310-EXIT.                                                       00061900
062000      EXIT.                                                       00062000
062100*                                                                 00062100
062200  400-REWRITE-ACCOUNT-MASTER.                                     00062200
062300      PERFORM 410-WRITE-ONE-MASTER-ROW THRU 410-ROW-EXIT          00062300
062400              VARYING TBL-IDX FROM 1 BY 1                         00062400
062500              UNTIL TBL-IDX > WS-ACCOUNT-COUNT.                   00062500
062600  400-EXIT.                                                       00062600
062700      EXIT.                                                       00062700
062800*                                                                 00062800
062900  410-WRITE-ONE-MASTER-ROW.                                       00062900
063000      MOVE TBL-ACCT-ID(TBL-IDX)         TO AFO-ACCT-ID.           00063000
063100      MOVE TBL-OWNER-NAME(TBL-IDX)      TO AFO-OWNER-NAME.        00063100
063200      MOVE TBL-BALANCE(TBL-IDX)         TO AFO-BALANCE.           00063200
063300      MOVE TBL-PIN-HASH(TBL-IDX)        TO AFO-PIN-HASH.          00063300
063400      MOVE TBL-LOCKED-FLAG(TBL-IDX)     TO AFO-LOCKED-FLAG.       00063400
063500      MOVE TBL-FAILED-ATTEMPTS(TBL-IDX) TO AFO-FAILED-ATTEMPTS.   00063500
063600      MOVE TBL-CREATED-TS(TBL-IDX)      TO AFO-CREATED-TS.        00063600
063700      MOVE TBL-MODIFIED-TS(TBL-IDX)     TO AFO-MODIFIED-TS.       00063700
063800      MOVE TBL-TXN-COUNT(TBL-IDX)       TO AFO-TXN-COUNT.         00063800
063900      WRITE AFO-RECORD.                                           00063900
064000      IF WS-ACCTOUT-STATUS NOT = '00'                             00064000
064100          DISPLAY 'ERROR WRITING ACCOUNT MASTER.  RC: '           00064100
064200                  WS-ACCTOUT-STATUS                               00064200
064300      END-IF.                                                     00064300
064400  410-ROW-EXIT.                                                   00064400
064500      EXIT.                                                       00064500
064600*                                                                 00064600
064700  410-WRITE-TRANSACTION-HISTORY.                                  00064700
064800      SET TBL-IDX TO 1.                                           00064800
064900      PERFORM 415-WRITE-ONE-ACCT-HISTORY THRU 415-EXIT            00064900
065000              VARYING TBL-IDX FROM 1 BY 1                         00065000
065100              UNTIL TBL-IDX > WS-ACCOUNT-COUNT.                   00065100
065200  410-EXIT.                                                       00065200
065300      EXIT.                                                       00065300
065400*                                                                 00065400
065500  415-WRITE-ONE-ACCT-HISTORY.                                     00065500
065600      PERFORM 417-WRITE-ONE-HIST-ROW THRU 417-EXIT                00065600
065700              VARYING TBL-TXN-IDX FROM 1 BY 1                     00065700
065800              UNTIL TBL-TXN-IDX > TBL-HIST-COUNT(TBL-IDX).        00065800
065900  415-EXIT.                                                       00065900
066000      EXIT.                                                       00066000
066100*                                                                 00066100
066200  417-WRITE-ONE-HIST-ROW.                                         00066200
066300      MOVE TBL-TXN-TYPE(TBL-IDX, TBL-TXN-IDX)      TO HIST-TYPE.  00066300
066400      MOVE TBL-TXN-AMOUNT(TBL-IDX, TBL-TXN-IDX)    TO HIST-AMOUNT.00066400
066500      MOVE TBL-TXN-TIMESTAMP(TBL-IDX, TBL-TXN-IDX)                00066500
066600              TO HIST-TIMESTAMP.                                  00066600
066700      MOVE TBL-TXN-FROM-ACCT-ID(TBL-IDX, TBL-TXN-IDX)             00066700
066800              TO HIST-FROM-ACCT-ID.                               00066800
066900      MOVE TBL-TXN-TO-ACCT-ID(TBL-IDX, TBL-TXN-IDX)               00066900
067000              TO HIST-TO-ACCT-ID.                                 00067000
067100      MOVE TBL-TXN-DESCRIPTION(TBL-IDX, TBL-TXN-IDX)              00067100
067200              TO HIST-DESCRIPTION.                                00067200
067300      WRITE HIST-RECORD.                                          00067300
067400  417-EXIT.                                                       00067400
067500      EXIT.                                                       00067500
067600*   DBB-0395 - 420/425 (END-OF-RUN LOG DUMP FROM THE RING ONLY)   CR0026  
067650*   REMOVED.  645-LOG-ACTIVITY NOW WRITES ACTLOG-RECORD ITSELF    CR0026  
067660*   AS EACH EVENT HAPPENS, SO THE FULL RUN REACHES DISK.          CR0026  
069000*                                                                 00069000
069100  500-COMPUTE-BANK-STATISTICS.                                    00069100
069200      MOVE WS-ACCOUNT-COUNT TO WS-TOTAL-ACCOUNTS.                 00069200
069300      MOVE 0 TO WS-ACTIVE-ACCOUNTS.                               00069300
069400      MOVE 0 TO WS-LOCKED-ACCOUNTS.                               00069400
069500      MOVE 0 TO WS-TOTAL-BALANCE.                                 00069500
069600      PERFORM 510-ACCUMULATE-ONE-ACCT THRU 510-EXIT               00069600
069700              VARYING TBL-IDX FROM 1 BY 1                         00069700
069800              UNTIL TBL-IDX > WS-ACCOUNT-COUNT.                   00069800
069900  500-EXIT.                                                       00069900
070000      EXIT.                                                       00070000
070100*                                                                 00070100
070200  510-ACCUMULATE-ONE-ACCT.                                        00070200
070300      IF TBL-ACCT-IS-LOCKED(TBL-IDX)                              00070300
070400          ADD 1 TO WS-LOCKED-ACCOUNTS                             00070400
070500      ELSE                                                        00070500
070600          ADD 1 TO WS-ACTIVE-ACCOUNTS                             00070600
070700      END-IF.                                                     00070700
070800      ADD TBL-BALANCE(TBL-IDX) TO WS-TOTAL-BALANCE.               00070800
070900  510-EXIT.                                                       00070900
071000      EXIT.                                                       00071000
071100*                                                                 00071100
071200******************************************************************CR0013  
071300*        TABLE MAINTENANCE PARAGRAPHS                             00071300
071400******************************************************************CR0013  
071500  600-FIND-ACCOUNT.                                               00071500
071600      MOVE 'N' TO WS-FOUND-SW.                                    00071600
071700      SET TBL-IDX TO 1.                                           00071700
071800      SEARCH ACCT-TABLE-ENTRY VARYING TBL-IDX                     00071800
071900          AT END                                                  00071900
072000              MOVE 'N' TO WS-FOUND-SW                             00072000
072100          WHEN TBL-ACCT-ID(TBL-IDX) = REQ-ACCT-ID                 00072100
072200              MOVE 'Y' TO WS-FOUND-SW                             00072200
072300      END-SEARCH.                                                 00072300
072400  600-EXIT.                                                       00072400
072500      EXIT.                                                       00072500
072600*                                                                 00072600
072700  605-FIND-TO-ACCOUNT.                                            00072700
072800      MOVE 'N' TO WS-FOUND-TO-SW.                                 00072800
072900      SET TBL-IDX TO 1.                                           00072900
073000      SEARCH ACCT-TABLE-ENTRY VARYING TBL-IDX                     00073000
073100          AT END                                                  00073100
073200              MOVE 'N' TO WS-FOUND-TO-SW                          00073200
073300          WHEN TBL-ACCT-ID(TBL-IDX) = REQ-TO-ACCT-ID              00073300
073400              MOVE 'Y' TO WS-FOUND-TO-SW                          00073400
073500      END-SEARCH.                                                 00073500
073600  605-EXIT.                                                       00073600
073700      EXIT.                                                       00073700
073800*                                                                 00073800
073900  610-NEXT-ACCT-ID.                                               00073900
074000*        DEFENSIVE CHECK ONLY - 715-SEED-NEXT-ACCT-ID ALREADY SET 00074000
074100*        THIS AT LOAD TIME AND 620-ADD-ACCOUNT-ROW ADVANCES IT.   00074100
074200      IF WS-NEXT-ACCT-ID = 0                                      00074200
074300          MOVE 1 TO WS-NEXT-ACCT-ID                               00074300
074400      END-IF.                                                     00074400
074500  610-EXIT.                                                       00074500
074600      EXIT.                                                       00074600
074700*                                                                 00074700
074800  620-ADD-ACCOUNT-ROW.                                            00074800
074900      ADD 1 TO WS-ACCOUNT-COUNT.                                  00074900
075000      MOVE NEWACCT-RECORD TO ACCT-TABLE-ENTRY(WS-ACCOUNT-COUNT).  00075000
075100      ADD 1 TO WS-NEXT-ACCT-ID.                                   00075100
075200  620-EXIT.                                                       00075200
075300      EXIT.                                                       00075300
075400*                                                                 00075400
075500  630-REMOVE-ACCOUNT-ROW.                                         00075500
075600      PERFORM 635-SHIFT-ONE-ROW-DOWN THRU 635-EXIT                00075600
075700              VARYING TBL-SRCH-IDX FROM TBL-IDX BY 1              00075700
075800              UNTIL TBL-SRCH-IDX >= WS-ACCOUNT-COUNT.             00075800
075900      SUBTRACT 1 FROM WS-ACCOUNT-COUNT.                           00075900
076000  630-EXIT.                                                       00076000
076100      EXIT.                                                       00076100
076200*                                                                 00076200
076300  635-SHIFT-ONE-ROW-DOWN.                                         00076300
076400      MOVE ACCT-TABLE-ENTRY(TBL-SRCH-IDX + 1)                     00076400
076500              TO ACCT-TABLE-ENTRY(TBL-SRCH-IDX).                  00076500
076600  635-EXIT.                                                       00076600
076700      EXIT.                                                       00076700
076800*                                                                 00076800
076900  640-EMIT-TRANSACTION.                                           00076900
077000      IF TBL-HIST-COUNT(TBL-IDX) >= WS-MAX-HIST-PER-ACCT          00077000
077100          PERFORM 642-SHIFT-HISTORY-RING THRU 642-EXIT            00077100
077200      ELSE                                                        00077200
077300          ADD 1 TO TBL-HIST-COUNT(TBL-IDX)                        00077300
077400      END-IF.                                                     00077400
077500      MOVE TXN-RECORD-WORK TO                                     00077500
077600              TBL-TXN-ENTRY(TBL-IDX, TBL-HIST-COUNT(TBL-IDX)).    00077600
077700      ADD 1 TO TBL-TXN-COUNT(TBL-IDX).                            00077700
077800  640-EXIT.                                                       00077800
077900      EXIT.                                                       00077900
078000*                                                                 00078000
078100  642-SHIFT-HISTORY-RING.                                         00078100
078200      PERFORM 644-SHIFT-ONE-HIST-SLOT THRU 644-EXIT               00078200
078300              VARYING TBL-TXN-IDX FROM 1 BY 1                     00078300
078400              UNTIL TBL-TXN-IDX >= WS-MAX-HIST-PER-ACCT.          00078400
078500  642-EXIT.                                                       00078500
078600      EXIT.                                                       00078600
078700*                                                                 00078700
078800  644-SHIFT-ONE-HIST-SLOT.                                        00078800
078900      MOVE TBL-TXN-ENTRY(TBL-IDX, TBL-TXN-IDX + 1)                00078900
079000              TO TBL-TXN-ENTRY(TBL-IDX, TBL-TXN-IDX).             00079000
079100  644-EXIT.                                                       00079100
079200      EXIT.                                                       00079200
079300*                                                                 00079300
079400  645-LOG-ACTIVITY.                                               00079400
079500      IF WS-LOG-COUNT >= WS-MAX-LOG-LINES                         00079500
079600          PERFORM 647-SHIFT-LOG-RING THRU 647-EXIT                00079600
079700      ELSE                                                        00079700
079800          ADD 1 TO WS-LOG-COUNT                                   00079800
079900      END-IF.                                                     00079900
080000      MOVE WS-CURRENT-TIMESTAMP TO WS-LOG-TIMESTAMP(WS-LOG-COUNT).00080000
080100      MOVE WS-REQ-MSG           TO WS-LOG-MESSAGE(WS-LOG-COUNT).  00080100
080120*        THE RING ABOVE IS THE IN-MEMORY VIEW ONLY, CAPPED AT     CR0025  
080140*        100 LINES.  THE FILE BELOW IS WRITTEN ONE LINE PER       CR0025  
080160*        EVENT AS IT HAPPENS, SO A RUN OF ANY LENGTH REACHES      CR0025  
080180*        DISK IN FULL - DBB-0395.                                 CR0025  
080200      MOVE WS-CURRENT-TIMESTAMP TO ACTLOG-TIMESTAMP.              00080200
080210      MOVE WS-REQ-MSG           TO ACTLOG-MESSAGE.                00080210
080220      WRITE ACTLOG-RECORD.                                        00080220
080230  645-EXIT.                                                       00080230
080240      EXIT.                                                       00080240
080400*                                                                 00080400
080500  647-SHIFT-LOG-RING.                                             00080500
080600      PERFORM 649-SHIFT-ONE-LOG-SLOT THRU 649-EXIT                00080600
080700              VARYING WS-LOG-IDX FROM 1 BY 1                      00080700
080800              UNTIL WS-LOG-IDX >= WS-MAX-LOG-LINES.               00080800
080900  647-EXIT.                                                       00080900
081000      EXIT.                                                       00081000
081100*                                                                 00081100
081200  649-SHIFT-ONE-LOG-SLOT.                                         00081200
081300      MOVE WS-LOG-ENTRY(WS-LOG-IDX + 1)                           00081300
081400              TO WS-LOG-ENTRY(WS-LOG-IDX).                        00081400
081500  649-EXIT.                                                       00081500
081600      EXIT.                                                       00081600
081700*                                                                 00081700
081800******************************************************************CR0013  
081900*        FILE HANDLING PARAGRAPHS                                 00081900
082000******************************************************************CR0013  
082100  700-OPEN-FILES.                                                 00082100
082200      OPEN INPUT   ACCOUNT-FILE-IN                                00082200
082300                   REQUEST-FILE                                   00082300
082400           OUTPUT  ACCOUNT-FILE-OUT                               00082400
082500                   BACKUP-FILE                                    00082500
082600                   HISTORY-FILE                                   00082600
082700                   ACTIVITY-LOG-FILE                              00082700
082800                   REPORT-FILE.                                   00082800
082900      IF WS-ACCTIN-STATUS NOT = '00'                              00082900
083000         DISPLAY 'ERROR OPENING ACCOUNT MASTER INPUT.  RC: '      00083000
083100                 WS-ACCTIN-STATUS                                 00083100
083200         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00083200
083300         MOVE 16 TO RETURN-CODE                                   00083300
083400         STOP RUN                                                 00083400
083500      END-IF.                                                     00083500
083600      IF WS-REQFILE-STATUS NOT = '00'                             00083600
083700         DISPLAY 'ERROR OPENING REQUEST FILE.  RC: '              00083700
083800                 WS-REQFILE-STATUS                                00083800
083900         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00083900
084000         MOVE 16 TO RETURN-CODE                                   00084000
084100         STOP RUN                                                 00084100
084200      END-IF.                                                     00084200
084300*                                                                 00084300
084400  710-LOAD-ACCOUNT-MASTER.                                        00084400
084500      READ ACCOUNT-FILE-IN INTO AFI-RECORD                        00084500
084600          AT END MOVE 'Y' TO WS-ACCTIN-EOF.                       00084600
084700      PERFORM 712-LOAD-ONE-MASTER-ROW THRU 712-EXIT               00084700
084800              UNTIL WS-ACCTIN-EOF = 'Y'.                          00084800
084900  710-EXIT.                                                       00084900
085000      EXIT.                                                       00085000
085100*                                                                 00085100
085200  712-LOAD-ONE-MASTER-ROW.                                        00085200
085300      ADD 1 TO WS-ACCOUNT-COUNT.                                  00085300
085400      MOVE AFI-ACCT-ID    TO TBL-ACCT-ID(WS-ACCOUNT-COUNT).       00085400
085500      MOVE AFI-OWNER-NAME TO TBL-OWNER-NAME(WS-ACCOUNT-COUNT).    00085500
085600      MOVE AFI-BALANCE    TO TBL-BALANCE(WS-ACCOUNT-COUNT).       00085600
085700      MOVE AFI-PIN-HASH   TO TBL-PIN-HASH(WS-ACCOUNT-COUNT).      00085700
085800      MOVE AFI-LOCKED-FLAG                                        00085800
085900              TO TBL-LOCKED-FLAG(WS-ACCOUNT-COUNT).               00085900
086000      MOVE AFI-FAILED-ATTEMPTS                                    00086000
086100              TO TBL-FAILED-ATTEMPTS(WS-ACCOUNT-COUNT).           00086100
086200      MOVE AFI-CREATED-TS TO TBL-CREATED-TS(WS-ACCOUNT-COUNT).    00086200
086300      MOVE AFI-MODIFIED-TS                                        00086300
086400              TO TBL-MODIFIED-TS(WS-ACCOUNT-COUNT).               00086400
086500      MOVE AFI-TXN-COUNT  TO TBL-TXN-COUNT(WS-ACCOUNT-COUNT).     00086500
086600      MOVE 0 TO TBL-HIST-COUNT(WS-ACCOUNT-COUNT).                 00086600
086700      MOVE 1 TO TBL-HIST-NEXT-SLOT(WS-ACCOUNT-COUNT).             00086700
086800      PERFORM 720-BACKUP-MASTER-FILE.                             00086800
086900      READ ACCOUNT-FILE-IN INTO AFI-RECORD                        00086900
087000          AT END MOVE 'Y' TO WS-ACCTIN-EOF.                       00087000
087100  712-EXIT.                                                       00087100
087200      EXIT.                                                       00087200
087300*                                                                 00087300
087400  715-SEED-NEXT-ACCT-ID.                                          00087400
087500      MOVE 1 TO WS-NEXT-ACCT-ID.                                  00087500
087600      SET TBL-IDX TO 1.                                           00087600
087700      PERFORM 716-CHECK-ONE-ID-FOR-SEED THRU 716-EXIT             00087700
087800              VARYING TBL-IDX FROM 1 BY 1                         00087800
087900              UNTIL TBL-IDX > WS-ACCOUNT-COUNT.                   00087900
088000*                                                                 00088000
088100  716-CHECK-ONE-ID-FOR-SEED.                                      00088100
088200      IF TBL-ACCT-ID(TBL-IDX) >= WS-NEXT-ACCT-ID                  00088200
088300          COMPUTE WS-NEXT-ACCT-ID = TBL-ACCT-ID(TBL-IDX) + 1      00088300
088400      END-IF.                                                     00088400
088500  716-EXIT.                                                       00088500
088600      EXIT.                                                       00088600
088700*                                                                 00088700
088800  720-BACKUP-MASTER-FILE.                                         00088800
088900      MOVE AFI-RECORD TO BKUP-RECORD.                             00088900
089000      WRITE BKUP-RECORD.                                          00089000
089100      IF WS-BACKUP-STATUS NOT = '00'                              00089100
089200         DISPLAY 'ERROR WRITING BACKUP FILE.  RC: '               00089200
089300                 WS-BACKUP-STATUS                                 00089300
089400      END-IF.                                                     00089400
089500*                                                                 00089500
089600  790-CLOSE-FILES.                                                00089600
089700      CLOSE ACCOUNT-FILE-IN                                       00089700
089800            ACCOUNT-FILE-OUT                                      00089800
089900            BACKUP-FILE                                           00089900
090000            REQUEST-FILE                                          00090000
090100            HISTORY-FILE                                          00090100
090200            ACTIVITY-LOG-FILE                                     00090200
090300            REPORT-FILE.                                          00090300
090400*                                                                 00090400
090500  800-INIT-REPORT.                                                00090500
090600      MOVE WS-TODAY-YY TO RPT-YY.                                 00090600
090700      MOVE WS-TODAY-MM TO RPT-MM.                                 00090700
090800      MOVE WS-TODAY-DD TO RPT-DD.                                 00090800
090900      MOVE WS-TIME-HH  TO RPT-HH.                                 00090900
091000      MOVE WS-TIME-MI  TO RPT-MIN.                                00091000
091100      MOVE WS-TIME-SS  TO RPT-SS.                                 00091100
091200      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00091200
091300*                                                                 00091300
091400  850-PRINT-BANK-STATISTICS.                                      00091400
091500      WRITE REPORT-RECORD FROM RPT-BANK-STATS-1 AFTER 2.          00091500
091600      MOVE WS-TOTAL-ACCOUNTS  TO RPT-TOTAL-ACCOUNTS.              00091600
091700      WRITE REPORT-RECORD FROM RPT-BANK-STATS-2 AFTER 1.          00091700
091800      MOVE WS-ACTIVE-ACCOUNTS TO RPT-ACTIVE-ACCOUNTS.             00091800
091900      WRITE REPORT-RECORD FROM RPT-BANK-STATS-3 AFTER 1.          00091900
092000      MOVE WS-LOCKED-ACCOUNTS TO RPT-LOCKED-ACCOUNTS.             00092000
092100      WRITE REPORT-RECORD FROM RPT-BANK-STATS-4 AFTER 1.          00092100
092200      MOVE WS-TOTAL-BALANCE   TO RPT-TOTAL-BALANCE.               00092200
092300      WRITE REPORT-RECORD FROM RPT-BANK-STATS-5 AFTER 1.          00092300
092400      MOVE WS-CLEANUP-COUNT   TO RPT-CLEANUP-COUNT.               00092400
092500      WRITE REPORT-RECORD FROM RPT-BANK-STATS-6 AFTER 1.          00092500
092600  850-EXIT.                                                       00092600
092700      EXIT.                                                       00092700
092800*                                                                 00092800
092900  860-PRINT-ACCOUNT-STATISTICS.                                   00092900
093000      WRITE REPORT-RECORD FROM RPT-ACCT-HDR AFTER 2.              00093000
093100      PERFORM 865-PRINT-ONE-ACCOUNT THRU 865-EXIT                 00093100
093200              VARYING TBL-IDX FROM 1 BY 1                         00093200
093300              UNTIL TBL-IDX > WS-ACCOUNT-COUNT.                   00093300
093400  860-EXIT.                                                       00093400
093500      EXIT.                                                       00093500
093600*                                                                 00093600
093700  865-PRINT-ONE-ACCOUNT.                                          00093700
093800      PERFORM 870-SUM-ACCOUNT-HISTORY THRU 870-EXIT.              00093800
093900      MOVE TBL-ACCT-ID(TBL-IDX)     TO RPT-ACCT-ID-O.             00093900
094000      MOVE TBL-OWNER-NAME(TBL-IDX)  TO RPT-OWNER-NAME-O.          00094000
094100      WRITE REPORT-RECORD FROM RPT-ACCT-LINE-1 AFTER 1.           00094100
094200      MOVE TBL-BALANCE(TBL-IDX)     TO RPT-BALANCE-O.             00094200
094300      WRITE REPORT-RECORD FROM RPT-ACCT-LINE-2 AFTER 1.           00094300
094400      MOVE WS-ACCT-DEPOSITED        TO RPT-DEPOSITED-O.           00094400
094500      WRITE REPORT-RECORD FROM RPT-ACCT-LINE-3 AFTER 1.           00094500
094600      MOVE WS-ACCT-WITHDRAWN        TO RPT-WITHDRAWN-O.           00094600
094700      WRITE REPORT-RECORD FROM RPT-ACCT-LINE-4 AFTER 1.           00094700
094800      MOVE TBL-TXN-COUNT(TBL-IDX)   TO RPT-TXN-COUNT-O.           00094800
094900      WRITE REPORT-RECORD FROM RPT-ACCT-LINE-5 AFTER 1.           00094900
095000      IF TBL-ACCT-IS-LOCKED(TBL-IDX)                              00095000
095100          MOVE 'LOCKED' TO RPT-STATUS-O                           00095100
095200      ELSE                                                        00095200
095300          MOVE 'ACTIVE' TO RPT-STATUS-O                           00095300
095400      END-IF.                                                     00095400
095500      WRITE REPORT-RECORD FROM RPT-ACCT-LINE-6 AFTER 1.           00095500
095600  865-EXIT.                                                       00095600
095700      EXIT.                                                       00095700
095800*                                                                 00095800
095900  870-SUM-ACCOUNT-HISTORY.                                        00095900
096000      MOVE 0 TO WS-ACCT-DEPOSITED.                                00096000
096100      MOVE 0 TO WS-ACCT-WITHDRAWN.                                00096100
096200      PERFORM 875-SUM-ONE-HIST-ROW THRU 875-EXIT                  00096200
096300              VARYING TBL-TXN-IDX FROM 1 BY 1                     00096300
096400              UNTIL TBL-TXN-IDX > TBL-HIST-COUNT(TBL-IDX).        00096400
096500  870-EXIT.                                                       00096500
096600      EXIT.                                                       00096600
096700*                                                                 00096700
096800  875-SUM-ONE-HIST-ROW.                                           00096800
096900      EVALUATE TBL-TXN-TYPE(TBL-IDX, TBL-TXN-IDX)                 00096900
097000         WHEN 'DEPOSIT'                                           00097000
097100         WHEN 'TRANSFER_IN'                                       00097100
097200              ADD TBL-TXN-AMOUNT(TBL-IDX, TBL-TXN-IDX)            00097200
097300                      TO WS-ACCT-DEPOSITED                        00097300
097400         WHEN 'WITHDRAW'                                          00097400
097500         WHEN 'TRANSFER_OUT'                                      00097500
097600              ADD TBL-TXN-AMOUNT(TBL-IDX, TBL-TXN-IDX)            00097600
097700                      TO WS-ACCT-WITHDRAWN                        00097700
097800         WHEN OTHER                                               00097800
097900              CONTINUE                                            00097900
098000      END-EVALUATE.                                               00098000
098100  875-EXIT.                                                       00098100
098200      EXIT.                                                       00098200
098300*                                                                 00098300
098400  900-GET-TIMESTAMP.                                              00098400
098500      ACCEPT WS-TODAY-6 FROM DATE.                                00098500
098600      ACCEPT WS-TIME-8  FROM TIME.                                00098600
098700      IF WS-TODAY-YY < 50                                         00098700
098800          COMPUTE WS-CTS-YYYY = 2000 + WS-TODAY-YY                00098800
098900      ELSE                                                        00098900
099000          COMPUTE WS-CTS-YYYY = 1900 + WS-TODAY-YY                00099000
099100      END-IF.                                                     00099100
099200      MOVE WS-TODAY-MM TO WS-CTS-MM.                              00099200
099300      MOVE WS-TODAY-DD TO WS-CTS-DD.                              00099300
099400      MOVE WS-TIME-HH  TO WS-CTS-HH.                              00099400
099500      MOVE WS-TIME-MI  TO WS-CTS-MI.                              00099500
099600      MOVE WS-TIME-SS  TO WS-CTS-SS.                              00099600
099700      MOVE '-' TO WS-CTS-SEP1.                                    00099700
099800      MOVE '-' TO WS-CTS-SEP2.                                    00099800
099900      MOVE ' ' TO WS-CTS-SEP3.                                    00099900
100000      MOVE ':' TO WS-CTS-SEP4.                                    00100000
100100      MOVE ':' TO WS-CTS-SEP5.                                    00100100
100200  900-EXIT.                                                       00100200
100300      EXIT.                                                       00100300
100400
