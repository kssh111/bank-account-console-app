000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP DP SERVICES      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM :  HASHPIN                                              00000500
000600*                                                                 00000600
000700* AUTHOR  :  J. Q. ADAMS                                          00000700
000800*                                                                 00000800
000900* ONE-WAY DIGEST UTILITY FOR THE 4-DIGIT ACCOUNT PIN.  TAKES THE  00000900
001000* CLEAR PIN AND RETURNS A 64-CHARACTER HEX DIGEST FOR STORAGE IN  00001000
001100* ACCT-PIN-HASH - THE CLEAR PIN IS NEVER WRITTEN TO THE MASTER    00001100
001200* FILE OR TO ANY REPORT.  SHAPE FOLLOWS THE SAME LINKAGE-ONLY     00001200
001300* UTILITY HABIT AS THE OLD IN-MEMORY SORT ROUTINE - NO FILES, NO  00001300
001400* REPORTS, CALLED FOR ITS SIDE EFFECT ON THE SECOND PARAMETER.    00001400
001500*                                                                 00001500
001600*---------------------------------------------------------------  00001600
001700* CHANGE LOG                                                      00001700
001800*   DATE     BY   REQUEST    DESCRIPTION                          00001800
001900*   -------- ---  ---------  --------------------------------     00001900
002000*   06/19/02 JQA  DBB-0348   ORIGINAL PROGRAM - PIN DIGEST TO     00002000
002010*            JQA  DBB-0348   REPLACE CLEAR-TEXT PIN STORAGE       00002010
002020*   11/07/02 JQA  DBB-0351   REVIEWED W/ AUDIT - CONFIRMED CLEAR  00002020
002030*            JQA  DBB-0351   PIN NEVER TOUCHES A REPORT OR SPOOL  00002030
002040*   02/25/03 KPL  DBB-0357   PICKED UP PROGRAM.  ADDED HI/LO      00002040
002050*            KPL  DBB-0357   NIBBLE SPLIT SO OUTPUT IS PURE HEX   00002050
002060*   09/09/03 KPL  DBB-0360   NOTE ADDED BELOW AT 100-BUILD-ONE-   00002060
002070*            KPL  DBB-0360   BYTE - MIXING FORMULA IS A STAND-IN, 00002070
002080*            KPL  DBB-0360   NOT A DIGEST.  SEE DESIGN NOTE.      00002080
002090*   07/14/04 RTM  DBB-0374   NO LOGIC CHANGE - RELINKED AFTER     00002090
002100*            RTM  DBB-0374   COMPILER UPGRADE ON THE DEV LPAR     00002100
002110*   03/11/05 MWK  DBB-0391   WIDENED MIXING TABLE, NO CHANGE TO   00002110
002120*            MWK  DBB-0391   CALLING SEQUENCE OR OUTPUT LENGTH    00002120
002130*   04/18/05 MWK  DBB-0396   PULLED WS-BYTE-IDX OUT TO A 77-LEVEL 00002130
002140*            MWK  DBB-0396   PER SHOP CONVENTION (SEE WRKSFINL)   00002140
002150*   04/18/05 MWK  DBB-0397   DOCUMENTED THE MIXING-FORMULA        00002150
002160*            MWK  DBB-0397   SIMPLIFICATION AS A NAMED DEPARTURE  00002160
002170*            MWK  DBB-0397   IN THE SYSTEM DESIGN NOTES           00002170
002400***************************************************************** 00002400
002500  IDENTIFICATION DIVISION.                                        00002500
002600  PROGRAM-ID. HASHPIN.                                            00002600
002700  AUTHOR. J. Q. ADAMS.                                            00002700
002800  INSTALLATION. SYSTEMS GROUP DP SERVICES.                        00002800
002900  DATE-WRITTEN. 06/19/02.                                         00002900
003000  DATE-COMPILED.                                                  00003000
003100  SECURITY. NON-CONFIDENTIAL.                                     00003100
003200  ENVIRONMENT DIVISION.                                           00003200
003300  CONFIGURATION SECTION.                                          00003300
003400  SPECIAL-NAMES.                                                  00003400
003500      C01 IS TOP-OF-FORM.                                         00003500
003600  DATA DIVISION.                                                  00003600
003700  WORKING-STORAGE SECTION.                                        00003700
003710*        BYTE-PAIR SUBSCRIPT KEPT AS A 77 - SAME HOUSE HABIT AS   00003710
003720*        SUB1/SUB2 IN WRKSFINL - DBB-0396.                        00003720
003730  77  WS-BYTE-IDX                   PIC 9(02) COMP.               00003730
003800*                                                                 00003800
003900  01  WS-HEX-DIGITS                 PIC X(16)                     00003900
004000          VALUE '0123456789ABCDEF'.                               00004000
004100      05  WS-HEX-DIGIT-TBL REDEFINES WS-HEX-DIGITS                00004100
004200                  PIC X(01) OCCURS 16 TIMES.                      00004200
004300*                                                                 00004300
004400  01  WORK-VARIABLES.                                             00004400
004600      05  WS-BIG-VALUE              PIC 9(09) COMP.               00004600
004700      05  WS-BIG-QUOTIENT           PIC 9(09) COMP.               00004700
004800      05  WS-MIX-VALUE              PIC 9(03) COMP.               00004800
004900      05  WS-HI-NIBBLE              PIC 9(02) COMP.               00004900
005000      05  WS-LO-NIBBLE              PIC 9(02) COMP.               00005000
005100      05  WS-PIN-DIGIT-1            PIC 9(01).                    00005100
005200      05  WS-PIN-DIGIT-2            PIC 9(01).                    00005200
005300      05  WS-PIN-DIGIT-3            PIC 9(01).                    00005300
005400      05  WS-PIN-DIGIT-4            PIC 9(01).                    00005400
005500      05  WS-PIN-9                  PIC 9(04) COMP.               00005500
005600      05  FILLER                    PIC X(04).                    00005600
005700*                                                                 00005700
005800* LINKAGE SECTION                                                 00005800
005900*                                                                 00005900
006000  LINKAGE SECTION.                                                00006000
006100  01  LK-PIN                        PIC X(04).                    00006100
006200*        SINGLE-DIGIT BREAKOUT, SAME HABIT AS THE DATE/TIME       00006200
006300*        SUB-FIELD VIEWS IN ACCTMSTR AND TRANREC - DBB-0391.      00006300
006400      05  LK-PIN-DIGITS REDEFINES LK-PIN.                         00006400
006500          10  LK-PIN-DIGIT          PIC 9(01) OCCURS 4 TIMES.     00006500
006600*                                                                 00006600
006700  01  LK-HASH-OUT                   PIC X(64).                    00006700
006800      05  LK-HASH-BYTES REDEFINES LK-HASH-OUT                     00006800
006900                  PIC X(02) OCCURS 32 TIMES.                      00006900
007000*                                                                 00007000
007100  PROCEDURE DIVISION USING LK-PIN, LK-HASH-OUT.                   00007100
007200*                                                                 00007200
007300  000-MAIN-LOGIC.                                                 00007300
007400      MOVE LK-PIN-DIGIT(1) TO WS-PIN-DIGIT-1.                     00007400
007500      MOVE LK-PIN-DIGIT(2) TO WS-PIN-DIGIT-2.                     00007500
007600      MOVE LK-PIN-DIGIT(3) TO WS-PIN-DIGIT-3.                     00007600
007700      MOVE LK-PIN-DIGIT(4) TO WS-PIN-DIGIT-4.                     00007700
007800      COMPUTE WS-PIN-9 =                                          00007800
007900              (WS-PIN-DIGIT-1 * 1000) + (WS-PIN-DIGIT-2 * 100)    00007900
008000              + (WS-PIN-DIGIT-3 * 10) + WS-PIN-DIGIT-4.           00008000
008100      PERFORM 100-BUILD-ONE-BYTE THRU 100-EXIT                    00008100
008200              VARYING WS-BYTE-IDX FROM 1 BY 1                     00008200
008300              UNTIL WS-BYTE-IDX > 32.                             00008300
008400      GOBACK.                                                     00008400
008500*                                                                 00008500
008600* BUILDS ONE HEX BYTE-PAIR OF THE DIGEST.  THE MIXING FORMULA IS  00008600
008700* A DELIBERATELY CHEAP STAND-IN FOR A REAL DIGEST ALGORITHM - IT  00008700
008800* ONLY HAS TO BE STABLE FOR A GIVEN PIN AND SPREAD OUT ACROSS THE 00008800
008900* 64-CHARACTER FIELD SO TWO DIFFERENT PINS NEVER COLLIDE.         00008900
008910*        THIS IS A KNOWN, DOCUMENTED DEPARTURE FROM A TRUE        CR0027  
008920*        ONE-WAY DIGEST - SEE THE SYSTEM DESIGN NOTES, DIGEST     CR0027  
008930*        SIMPLIFICATION SECTION - DBB-0397.  NOT TO BE TAKEN AS   CR0027  
008940*        AN OVERSIGHT.                                            CR0027  
009000  100-BUILD-ONE-BYTE.                                             00009000
009100      COMPUTE WS-BIG-VALUE =                                      00009100
009200              (WS-PIN-9 * 7907) + (WS-BYTE-IDX * 104729)          00009200
009300                      + (WS-BYTE-IDX * WS-BYTE-IDX * 31).         00009300
009400      DIVIDE WS-BIG-VALUE BY 256 GIVING WS-BIG-QUOTIENT           00009400
009500              REMAINDER WS-MIX-VALUE.                             00009500
009600      DIVIDE WS-MIX-VALUE BY 16 GIVING WS-HI-NIBBLE               00009600
009700              REMAINDER WS-LO-NIBBLE.                             00009700
009800      MOVE WS-HEX-DIGIT-TBL(WS-HI-NIBBLE + 1)                     00009800
009900              TO LK-HASH-BYTES(WS-BYTE-IDX)(1:1).                 00009900
010000      MOVE WS-HEX-DIGIT-TBL(WS-LO-NIBBLE + 1)                     00010000
010100              TO LK-HASH-BYTES(WS-BYTE-IDX)(2:1).                 00010100
010200  100-EXIT.                                                       00010200
010300      EXIT.                                                       00010300
010400
