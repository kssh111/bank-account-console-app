000100***************************************************************** CR0009  
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP DP SERVICES      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* COPYBOOK:  REQREC                                               00000500
000600*                                                                 00000600
000700* AUTHOR  :  D. STOUT                                             00000700
000800*                                                                 00000800
000900* ONE INCOMING REQUEST CARD/RECORD READ BY BANKUPD AND PASSED TO  00000900
001000* BANKAPL FOR EDIT AND POSTING.  SHARED BY THE REQUEST-FILE FD IN 00001000
001100* BANKUPD AND BY THE LINKAGE SECTION OF BANKAPL.                  00001100
001200*                                                                 00001200
001300* CODE THE :TAG: PREFIX ON THE REPLACING PHRASE, E.G.             00001300
001400*     COPY REQREC REPLACING ==:TAG:== BY ==REQ==.                 00001400
001500*     COPY REQREC REPLACING ==:TAG:== BY ==LK-REQ==.              00001500
001600*                                                                 00001600
001700* NOTE - REQ-AMOUNT IS CARRIED ZONED DISPLAY, NOT COMP-3, SO THE  00001700
001800*        CARD IMAGE REMAINS HUMAN-READABLE FOR THE INPUT DECK -   00001800
001900*        SAME HABIT AS THE OLD MATCH-MERGE TRANSACTION CARDS.     00001900
002000*                                                                 00002000
002100*---------------------------------------------------------------- CR0009  
002200* CHANGE LOG                                                      CR0009  
002300*   DATE     BY   REQUEST    DESCRIPTION                          CR0009  
002400*   -------- ---  ---------  --------------------------------     CR0009  
002500*   03/14/89 DS   DBB-0117   ORIGINAL COPYBOOK - CARD/PIN ERA     CR0009  
002600*   09/02/91 DS   DBB-0164   ADDED REQ-TO-ACCT-ID FOR TRANSFERS   CR0010  
002700*   02/08/96 KPL  DBB-0255   WIDENED OWNER-NAME 30 TO 40          CR0011  
002800*   06/19/02 JQA  DBB-0348   ADDED REQ-NEW-PIN FOR PIN CHANGES    CR0012  
002900*   03/11/05 MWK  DBB-0391   ADDED REQ-IS-DELETE - CLOSED-ACCOUNT CR0012  
003000*            MWK  DBB-0391   REQUESTS WERE FALLING THROUGH TO THE CR0012  
003100*            MWK  DBB-0391   WHEN-OTHER LEG BEFORE THIS FIX       CR0012  
003200* NOTE - THIS COPYBOOK CARRIES NO 01-LEVEL OF ITS OWN.  CODE YOUR 00003200
003300*        OWN "01 xxxx-RECORD." IMMEDIATELY BEFORE THE COPY STMT.  00003300
003400***************************************************************** 00003400
003500      05  :TAG:-TYPE                 PIC X(08).                   00003500
003600          88  :TAG:-IS-CREATE        VALUE 'CREATE'.              00003600
003700          88  :TAG:-IS-DEPOSIT       VALUE 'DEPOSIT'.             00003700
003800          88  :TAG:-IS-WITHDRAW      VALUE 'WITHDRAW'.            00003800
003900          88  :TAG:-IS-TRANSFER      VALUE 'TRANSFER'.            00003900
004000          88  :TAG:-IS-CHG-PIN       VALUE 'CHGPIN'.              00004000
004100          88  :TAG:-IS-UNLOCK        VALUE 'UNLOCK'.              00004100
004200          88  :TAG:-IS-DELETE        VALUE 'DELETE'.              00004200
004300      05  :TAG:-ACCT-ID              PIC 9(09).                   00004300
004400      05  :TAG:-TO-ACCT-ID           PIC 9(09).                   00004400
004500      05  :TAG:-AMOUNT               PIC S9(13)V99.               00004500
004600      05  :TAG:-PIN                  PIC X(04).                   00004600
004700      05  :TAG:-NEW-PIN              PIC X(04).                   00004700
004800      05  :TAG:-OWNER-NAME           PIC X(40).                   00004800
004900      05  FILLER                     PIC X(05).                   00004900
005000
