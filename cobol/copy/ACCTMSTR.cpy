000100***************************************************************** CR0001  
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP DP SERVICES      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* COPYBOOK:  ACCTMSTR                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  D. STOUT                                             00000700
000800*                                                                 00000800
000900* DESCRIBES ONE ROW OF THE DEPOSIT ACCOUNTING MASTER FILE.        00000900
001000* SHARED BY THE MASTER-FILE FD IN BANKUPD (INPUT, OUTPUT AND      00001000
001100* BACKUP COPIES), BY THE IN-MEMORY ACCOUNT TABLE, AND BY THE      00001100
001200* LINKAGE SECTION OF BANKAPL (ONE ROW PASSED AT A TIME).          00001200
001300*                                                                 00001300
001400* CODE THE :TAG: PREFIX ON THE REPLACING PHRASE, E.G.             00001400
001500*     COPY ACCTMSTR REPLACING ==:TAG:== BY ==TBL==.               00001500
001600*     COPY ACCTMSTR REPLACING ==:TAG:== BY ==LK-ACCT==.           00001600
001700*                                                                 00001700
001800* NOTE - ACCT-BALANCE IS CARRIED COMP-3 (SEE CUST-ACCT-BALANCE    00001800
001900*        IN THE OLD CUSTOMER-MASTER COPYBOOK FOR THE PRECEDENT).  00001900
002000*        PACKED, THE PHYSICAL RECORD RUNS 170 BYTES - THE OLD     00002000
002100*        DISPLAY-DIGIT TALLY OF 173 WAS NEVER THE ON-DISK LENGTH  00002100
002200*        ONCE WE PACKED THE BALANCE.                              00002200
002300*                                                                 00002300
002400*---------------------------------------------------------------- CR0001  
002500* CHANGE LOG                                                      CR0001  
002600*   DATE     BY   REQUEST    DESCRIPTION                          CR0001  
002700*   -------- ---  ---------  --------------------------------     CR0001  
002800*   03/14/89 DS   DBB-0117   ORIGINAL COPYBOOK - CARD/PIN ERA     CR0001  
002900*   09/02/91 DS   DBB-0164   ADDED FAILED-ATTEMPTS/LOCKED FLAG    CR0002  
003000*   11/30/93 RTM  DBB-0201   BROKE OUT CREATED/MODIFIED TS DATE   CR0002  
003100*            RTM  DBB-0201   AND TIME SUB-FIELDS FOR AGE REPORTS  CR0002  
003200*   02/08/96 KPL  DBB-0255   WIDENED OWNER-NAME 30 TO 40, PADDED  CR0003  
003300*   01/06/99 KPL  DBB-0311   Y2K - CENTURY DIGITS CONFIRMED IN    CR0004  
003400*            KPL  DBB-0311   CREATED/MODIFIED TS 4-DIGIT YEAR     CR0004  
003500*   06/19/02 JQA  DBB-0348   HASHED PIN REPLACES CLEAR PIN        CR0005  
003600*            JQA  DBB-0348   WIDENED TO X(64) SHA-256 HEX         CR0005  
003700* NOTE - THIS COPYBOOK CARRIES NO 01-LEVEL OF ITS OWN.  CODE YOUR 00003700
003800*        OWN "01 xxxx-RECORD." (OR A 05 IF NESTING IN A TABLE ROW)00003800
003900*        IMMEDIATELY BEFORE THE COPY STATEMENT - SAME HABIT AS THE00003900
004000*        OLD PARM-AREA COPYBOOKS.                                 00004000
004100***************************************************************** 00004100
004200      05  :TAG:-ACCT-ID              PIC 9(09).                   00004200
004300      05  :TAG:-OWNER-NAME           PIC X(40).                   00004300
004400      05  :TAG:-BALANCE              PIC S9(13)V99 COMP-3.        00004400
004500      05  :TAG:-PIN-HASH             PIC X(64).                   00004500
004600*        HEX-DIGIT-PAIR VIEW, USED BY HASHPIN AND BY BANKAPL WHEN 00004600
004700*        BUILDING OR COMPARING THE DIGEST A BYTE AT A TIME.       00004700
004800      05  :TAG:-PIN-HASH-BYTES REDEFINES :TAG:-PIN-HASH.          00004800
004900          10  :TAG:-PIN-HASH-BYTE    PIC X(02) OCCURS 32 TIMES.   00004900
005000      05  :TAG:-LOCKED-FLAG          PIC X(01).                   00005000
005100          88  :TAG:-ACCT-IS-LOCKED         VALUE 'Y'.             00005100
005200          88  :TAG:-ACCT-NOT-LOCKED        VALUE 'N'.             00005200
005300      05  :TAG:-FAILED-ATTEMPTS      PIC 9(01) COMP.              00005300
005400      05  :TAG:-CREATED-TS           PIC X(19).                   00005400
005500*        DATE/TIME SUB-FIELD VIEW - DBB-0201, RTM 11/93.          00005500
005600      05  :TAG:-CREATED-TS-PARTS REDEFINES :TAG:-CREATED-TS.      00005600
005700          10  :TAG:-CREATED-YYYY     PIC 9(04).                   00005700
005800          10  FILLER                 PIC X(01).                   00005800
005900          10  :TAG:-CREATED-MM       PIC 9(02).                   00005900
006000          10  FILLER                 PIC X(01).                   00006000
006100          10  :TAG:-CREATED-DD       PIC 9(02).                   00006100
006200          10  FILLER                 PIC X(01).                   00006200
006300          10  :TAG:-CREATED-HH       PIC 9(02).                   00006300
006400          10  FILLER                 PIC X(01).                   00006400
006500          10  :TAG:-CREATED-MI       PIC 9(02).                   00006500
006600          10  FILLER                 PIC X(01).                   00006600
006700          10  :TAG:-CREATED-SS       PIC 9(02).                   00006700
006800      05  :TAG:-MODIFIED-TS          PIC X(19).                   00006800
006900      05  :TAG:-MODIFIED-TS-PARTS REDEFINES :TAG:-MODIFIED-TS.    00006900
007000          10  :TAG:-MODIFIED-YYYY    PIC 9(04).                   00007000
007100          10  FILLER                 PIC X(01).                   00007100
007200          10  :TAG:-MODIFIED-MM      PIC 9(02).                   00007200
007300          10  FILLER                 PIC X(01).                   00007300
007400          10  :TAG:-MODIFIED-DD      PIC 9(02).                   00007400
007500          10  FILLER                 PIC X(01).                   00007500
007600          10  :TAG:-MODIFIED-HH      PIC 9(02).                   00007600
007700          10  FILLER                 PIC X(01).                   00007700
007800          10  :TAG:-MODIFIED-MI      PIC 9(02).                   00007800
007900          10  FILLER                 PIC X(01).                   00007900
008000          10  :TAG:-MODIFIED-SS      PIC 9(02).                   00008000
008100      05  :TAG:-TXN-COUNT            PIC 9(05) COMP.              00008100
008200      05  FILLER                     PIC X(04).                   00008200
008300
