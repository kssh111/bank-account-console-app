000100***************************************************************** CR0006  
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP DP SERVICES      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* COPYBOOK:  TRANREC                                              00000500
000600*                                                                 00000600
000700* AUTHOR  :  D. STOUT                                             00000700
000800*                                                                 00000800
000900* ONE POSTED LEDGER EVENT AGAINST A DEPOSIT ACCOUNT - CREATED,    00000900
001000* DEPOSIT, WITHDRAW, THE TWO HALVES OF A TRANSFER, A PIN CHANGE,  00001000
001100* OR A LOCK/UNLOCK.  SHARED BY THE HISTORY-FILE FD IN BANKUPD,    00001100
001200* BY THE OCCURS 1000 RING NESTED IN EACH ACCOUNT TABLE ROW, AND   00001200
001300* BY THE LINKAGE SECTION "EMIT BUFFER" IN BANKAPL.                00001300
001400*                                                                 00001400
001500* CODE THE :TAG: PREFIX ON THE REPLACING PHRASE, E.G.             00001500
001600*     COPY TRANREC REPLACING ==:TAG:== BY ==HIST==.               00001600
001700*     COPY TRANREC REPLACING ==:TAG:== BY ==LK-TXN==.             00001700
001800*                                                                 00001800
001900*---------------------------------------------------------------- CR0006  
002000* CHANGE LOG                                                      CR0006  
002100*   DATE     BY   REQUEST    DESCRIPTION                          CR0006  
002200*   -------- ---  ---------  --------------------------------     CR0006  
002300*   03/14/89 DS   DBB-0117   ORIGINAL COPYBOOK                    CR0006  
002400*   09/02/91 DS   DBB-0164   ADDED FROM/TO ACCT-ID FOR TRANSFERS  CR0007  
002500*   06/19/02 JQA  DBB-0348   ADDED PIN_CHANGED, LOCKED, UNLOCKED  CR0008  
002600*            JQA  DBB-0348   EVENT TYPES                          CR0008  
002700* NOTE - THIS COPYBOOK CARRIES NO 01-LEVEL OF ITS OWN.  CODE YOUR 00002700
002800*        OWN "01 xxxx-RECORD." (OR A 05 IF NESTING IN A TABLE ROW)00002800
002900*        IMMEDIATELY BEFORE THE COPY STATEMENT.                   00002900
003000***************************************************************** 00003000
003100      05  :TAG:-TYPE                 PIC X(20).                   00003100
003200          88  :TAG:-IS-ACCT-CREATED  VALUE 'ACCOUNT_CREATED'.     00003200
003300          88  :TAG:-IS-DEPOSIT       VALUE 'DEPOSIT'.             00003300
003400          88  :TAG:-IS-WITHDRAW      VALUE 'WITHDRAW'.            00003400
003500          88  :TAG:-IS-TRANSFER-IN   VALUE 'TRANSFER_IN'.         00003500
003600          88  :TAG:-IS-TRANSFER-OUT  VALUE 'TRANSFER_OUT'.        00003600
003700          88  :TAG:-IS-PIN-CHANGED   VALUE 'PIN_CHANGED'.         00003700
003800          88  :TAG:-IS-ACCT-LOCKED   VALUE 'ACCOUNT_LOCKED'.      00003800
003900          88  :TAG:-IS-ACCT-UNLOCKED VALUE 'ACCOUNT_UNLOCKED'.    00003900
004000      05  :TAG:-AMOUNT               PIC S9(13)V99 COMP-3.        00004000
004100      05  :TAG:-TIMESTAMP            PIC X(19).                   00004100
004200*        DATE/TIME BREAKOUT, SAME SHAPE AS ACCTMSTR - DBB-0201    00004200
004300      05  :TAG:-TIMESTAMP-PARTS REDEFINES :TAG:-TIMESTAMP.        00004300
004400          10  :TAG:-TS-YYYY          PIC 9(04).                   00004400
004500          10  FILLER                 PIC X(01).                   00004500
004600          10  :TAG:-TS-MM            PIC 9(02).                   00004600
004700          10  FILLER                 PIC X(01).                   00004700
004800          10  :TAG:-TS-DD            PIC 9(02).                   00004800
004900          10  FILLER                 PIC X(01).                   00004900
005000          10  :TAG:-TS-HH            PIC 9(02).                   00005000
005100          10  FILLER                 PIC X(01).                   00005100
005200          10  :TAG:-TS-MI            PIC 9(02).                   00005200
005300          10  FILLER                 PIC X(01).                   00005300
005400          10  :TAG:-TS-SS            PIC 9(02).                   00005400
005500      05  :TAG:-FROM-ACCT-ID         PIC 9(09).                   00005500
005600      05  :TAG:-TO-ACCT-ID           PIC 9(09).                   00005600
005700      05  :TAG:-DESCRIPTION          PIC X(60).                   00005700
005800      05  FILLER                     PIC X(05).                   00005800
005900
