000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP DP SERVICES      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM :  BANKAPL                                              00000500
000600*                                                                 00000600
000700* AUTHOR  :  D. STOUT                                             00000700
000800*                                                                 00000800
000900* CALLED BY BANKUPD FOR EVERY REQUEST-FILE CARD THAT ACTS ON AN   00000900
001000* EXISTING OR CANDIDATE ACCOUNT.  BANKUPD PASSES ONE ACCOUNT ROW, 00001000
001100* ONE REQUEST RECORD, THE RUN TIMESTAMP AND AN EMPTY TRANSACTION  00001100
001200* WORK AREA - BANKAPL EDITS THE REQUEST, POSTS THE ACCOUNT ROW IN 00001200
001300* PLACE, AND BUILDS THE TRANSACTION RECORD FOR BANKUPD TO EMIT.   00001300
001400* BANKUPD OWNS THE MASTER FILE, THE TABLE, THE HISTORY RING AND   00001400
001500* THE REPORTS - THIS PROGRAM NEVER TOUCHES A FILE OF ITS OWN.     00001500
001600*                                                                 00001600
001700* LK-OPERATION-CODE DRIVES THE DISPATCH -                         00001700
001800*     CHECK-FMT   PIN FORMAT CHECK ONLY, USED BY BANKUPD'S CREATE 00001800
001900*                 LOGIC BEFORE THE NEW ROW EXISTS                 00001900
002000*     DEPOSIT     PIN CHECK, AMOUNT CHECK, POST DEPOSIT           00002000
002100*     WITHDRAW    PIN CHECK, AMOUNT CHECK, POST WITHDRAWAL        00002100
002200*     CHGPIN      OLD PIN CHECK, NEW PIN FORMAT CHECK, RE-HASH    00002200
002300*     UNLOCK      CLEAR LOCKED FLAG, NO PIN REQUIRED              00002300
002400*     DELCHECK    PIN CHECK ONLY, USED BY BANKUPD'S DELETE LOGIC  00002400
002500*                 BEFORE THE ROW IS REMOVED FROM THE TABLE        00002500
002600*     XFERCR      CREDIT SIDE OF A TRANSFER - AMOUNT CHECK ONLY,  00002600
002700*                 NO PIN CHECK.  THE PIN IS CHECKED AGAINST THE   00002700
002800*                 SOURCE ACCOUNT ONLY - DBB-0391.                 00002800
002900*                                                                 00002900
003000*---------------------------------------------------------------  00003000
003100* CHANGE LOG                                                      00003100
003200*   DATE     BY   REQUEST    DESCRIPTION                          00003200
003300*   -------- ---  ---------  --------------------------------     00003300
003400*   03/14/89 DS   DBB-0117   ORIGINAL PROGRAM - CARD/PIN ERA      00003400
003500*   09/02/91 DS   DBB-0164   ADDED WITHDRAW AND THE DELCHECK      00003500
003600*            DS   DBB-0164   OPERATION FOR ACCOUNT DELETION       00003600
003700*   11/30/93 RTM  DBB-0201   TIMESTAMP NOW PASSED IN BY BANKUPD   00003700
003800*            RTM  DBB-0201   RATHER THAN ACCEPTED IN-LINE HERE    00003800
003900*   01/06/99 KPL  DBB-0311   Y2K - NO DATE MATH IN THIS PROGRAM,  00003900
004000*            KPL  DBB-0311   REVIEWED FOR COMPLIANCE, NO CHANGE   00004000
004100*   06/19/02 JQA  DBB-0348   REPLACED CLEAR PIN COMPARE WITH      00004100
004200*            JQA  DBB-0348   HASHPIN CALL, ADDED CHGPIN, UNLOCK   00004200
004300*            JQA  DBB-0348   AND THE 3-STRIKE LOCKOUT COUNTER     00004300
004400*   03/11/05 MWK  DBB-0391   ADDED CHECK-FMT OPERATION SO BANKUPD 00004400
004500*            MWK  DBB-0391   CAN VALIDATE A NEW PIN BEFORE A ROW  00004500
004600*            MWK  DBB-0391   EXISTS TO CALL PIN-CHECK AGAINST     00004600
004700*   03/11/05 MWK  DBB-0391   ADDED XFERCR OPERATION - THE OLD CODE00004700
004800*            MWK  DBB-0391   WAS RUNNING 400-APPLY-DEPOSIT ON THE 00004800
004900*            MWK  DBB-0391   CREDIT SIDE OF A TRANSFER, WHICH RE- 00004900
005000*            MWK  DBB-0391   CHECKED THE PIN AGAINST THE WRONG    00005000
005100*            MWK  DBB-0391   ACCOUNT AND FAILED EVERY TRANSFER    00005100
005130*   04/18/05 MWK  DBB-0394   TXN-TO-ACCT-ID WAS ZERO ON EVERY     CR0024  
005140*            MWK  DBB-0394   NON-TRANSFER EVENT.  NOW CARRIES THE CR0024  
005150*            MWK  DBB-0394   ACCOUNTS OWN ID PER THE RECORD LAYOUTCR0024  
005160*            MWK  DBB-0394   IN LOCK, DEPOSIT, WITHDRAW, CHGPIN,  CR0024  
005170*            MWK  DBB-0394   UNLOCK                               CR0024  
005180*   04/18/05 MWK  DBB-0399   PULLED WS-ATTEMPTS-LEFT OUT TO A     CR0029  
005190*            MWK  DBB-0399   77-LEVEL PER SHOP CONVENTION         CR0029  
005200***************************************************************** 00005200
005300  IDENTIFICATION DIVISION.                                        00005300
005400  PROGRAM-ID. BANKAPL.                                            00005400
005500  AUTHOR. D. STOUT.                                               00005500
005600  INSTALLATION. SYSTEMS GROUP DP SERVICES.                        00005600
005700  DATE-WRITTEN. 03/14/89.                                         00005700
005800  DATE-COMPILED.                                                  00005800
005900  SECURITY. NON-CONFIDENTIAL.                                     00005900
006000  ENVIRONMENT DIVISION.                                           00006000
006100  CONFIGURATION SECTION.                                          00006100
006200  SPECIAL-NAMES.                                                  00006200
006300      C01 IS TOP-OF-FORM.                                         00006300
006400  DATA DIVISION.                                                  00006400
006500  WORKING-STORAGE SECTION.                                        00006500
006510*        PIN-ATTEMPTS-LEFT SCRATCH KEPT AS A 77 - SAME HOUSE      CR0029  
006520*        HABIT AS SUB1/SUB2 IN WRKSFINL - DBB-0399.               CR0029  
006530  77  WS-ATTEMPTS-LEFT              PIC 9(01) COMP.               00006530
006600*                                                                 00006600
006700  01  WS-FIELDS.                                                  00006700
006800      05  WS-PIN-HASH-WORK          PIC X(64).                    00006800
006900      05  WS-IS-NUMERIC-SW          PIC X(01) COMP.               00006900
007000          88  WS-PIN-IS-NUMERIC          VALUE 1.                 00007000
007100          88  WS-PIN-NOT-NUMERIC          VALUE 0.                00007100
007200      05  FILLER                    PIC X(04).                    00007200
007300*                                                                 00007300
007400  01  WORK-VARIABLES.                                             00007400
007600      05  WS-MSG-AMOUNT-1           PIC Z(11)9.99.                00007600
007700      05  WS-MSG-AMOUNT-2           PIC Z(11)9.99.                00007700
007800      05  WS-MSG-ATTEMPTS           PIC 9(01).                    00007800
007900      05  FILLER                    PIC X(04).                    00007900
008000*                                                                 00008000
008100* LINKAGE SECTION - SHAPE AND ORDER MUST MATCH BANKUPD'S CALL     00008100
008200* STATEMENTS EXACTLY.  DO NOT REORDER THESE PARAMETERS.           00008200
008300*                                                                 00008300
008400  LINKAGE SECTION.                                                00008400
008500  01  LK-OPERATION-CODE             PIC X(10).                    00008500
008600      88  LK-OP-IS-CHECK-FMT             VALUE 'CHECK-FMT'.       00008600
008700      88  LK-OP-IS-DEPOSIT               VALUE 'DEPOSIT'.         00008700
008800      88  LK-OP-IS-WITHDRAW               VALUE 'WITHDRAW'.       00008800
008900      88  LK-OP-IS-CHGPIN                 VALUE 'CHGPIN'.         00008900
009000      88  LK-OP-IS-UNLOCK                 VALUE 'UNLOCK'.         00009000
009100      88  LK-OP-IS-DELCHECK               VALUE 'DELCHECK'.       00009100
009200      88  LK-OP-IS-XFER-CREDIT            VALUE 'XFERCR'.         00009200
009300*                                                                 00009300
009400  01  LK-ACCT-RECORD.                                             00009400
009500      COPY ACCTMSTR REPLACING ==:TAG:== BY ==LK-ACCT==.           00009500
009600*                                                                 00009600
009700  01  LK-REQ-RECORD.                                              00009700
009800      COPY REQREC REPLACING ==:TAG:== BY ==LK-REQ==.              00009800
009900*                                                                 00009900
010000  01  LK-TIMESTAMP                  PIC X(19).                    00010000
010100*                                                                 00010100
010200  01  LK-TXN-RECORD.                                              00010200
010300      COPY TRANREC REPLACING ==:TAG:== BY ==LK-TXN==.             00010300
010400*                                                                 00010400
010500  01  LK-RESULT-CODE                PIC X(01).                    00010500
010600      88  LK-RESULT-IS-OK                VALUE 'Y'.               00010600
010700      88  LK-RESULT-IS-REJECT             VALUE 'N'.              00010700
010800*                                                                 00010800
010900  01  LK-RESULT-MSG                 PIC X(80).                    00010900
011000*                                                                 00011000
011100  PROCEDURE DIVISION USING LK-OPERATION-CODE, LK-ACCT-RECORD,     00011100
011200          LK-REQ-RECORD, LK-TIMESTAMP, LK-TXN-RECORD,             00011200
011300          LK-RESULT-CODE, LK-RESULT-MSG.                          00011300
011400*                                                                 00011400
011500  000-MAIN-DISPATCH.                                              00011500
011600      MOVE 'Y' TO LK-RESULT-CODE.                                 00011600
011700      MOVE SPACES TO LK-RESULT-MSG.                               00011700
011800      EVALUATE TRUE                                               00011800
011900          WHEN LK-OP-IS-CHECK-FMT                                 00011900
012000              PERFORM 320-CHECK-PIN-FORMAT THRU 320-EXIT          00012000
012100          WHEN LK-OP-IS-DEPOSIT                                   00012100
012200              PERFORM 400-APPLY-DEPOSIT THRU 400-EXIT             00012200
012300          WHEN LK-OP-IS-WITHDRAW                                  00012300
012400              PERFORM 410-APPLY-WITHDRAW THRU 410-EXIT            00012400
012500          WHEN LK-OP-IS-CHGPIN                                    00012500
012600              PERFORM 420-APPLY-CHANGE-PIN THRU 420-EXIT          00012600
012700          WHEN LK-OP-IS-UNLOCK                                    00012700
012800              PERFORM 430-APPLY-UNLOCK THRU 430-EXIT              00012800
012900          WHEN LK-OP-IS-DELCHECK                                  00012900
013000              PERFORM 300-CHECK-PIN THRU 300-EXIT                 00013000
013100          WHEN LK-OP-IS-XFER-CREDIT                               00013100
013200              PERFORM 405-APPLY-XFER-CREDIT THRU 405-EXIT         00013200
013300          WHEN OTHER                                              00013300
013400              MOVE 'N' TO LK-RESULT-CODE                          00013400
013500              MOVE 'Unknown operation code' TO LK-RESULT-MSG      00013500
013600      END-EVALUATE.                                               00013600
013700      GOBACK.                                                     00013700
013800*                                                                 00013800
013900* RULE 4 - PIN CHECK AND 3-STRIKE LOCKOUT.  A LOCKED ACCOUNT IS   00013900
014000* REJECTED WITHOUT COUNTING A NEW ATTEMPT - THE COUNTER ONLY      00014000
014100* MOVES WHILE THE ACCOUNT IS STILL UNLOCKED.                      00014100
014200  300-CHECK-PIN.                                                  00014200
014300      IF LK-ACCT-IS-LOCKED                                        00014300
014400          MOVE 'N' TO LK-RESULT-CODE                              00014400
014500          MOVE 'Invalid PIN code' TO LK-RESULT-MSG                00014500
014600          GO TO 300-EXIT                                          00014600
014700      END-IF.                                                     00014700
014800      CALL 'HASHPIN' USING LK-REQ-PIN, WS-PIN-HASH-WORK.          00014800
014900      IF WS-PIN-HASH-WORK = LK-ACCT-PIN-HASH                      00014900
015000          MOVE 0 TO LK-ACCT-FAILED-ATTEMPTS                       00015000
015100          MOVE 'Y' TO LK-RESULT-CODE                              00015100
015200      ELSE                                                        00015200
015300          ADD 1 TO LK-ACCT-FAILED-ATTEMPTS                        00015300
015400          MOVE 'N' TO LK-RESULT-CODE                              00015400
015500          IF LK-ACCT-FAILED-ATTEMPTS >= 3                         00015500
015600              MOVE 'Y' TO LK-ACCT-LOCKED-FLAG                     00015600
015700              MOVE LK-TIMESTAMP TO LK-ACCT-MODIFIED-TS            00015700
015800              MOVE 'ACCOUNT_LOCKED' TO LK-TXN-TYPE                00015800
015900              MOVE 0 TO LK-TXN-AMOUNT                             00015900
016000              MOVE LK-TIMESTAMP TO LK-TXN-TIMESTAMP               00016000
016100              MOVE LK-ACCT-ACCT-ID TO LK-TXN-FROM-ACCT-ID         00016100
016200              MOVE LK-ACCT-ACCT-ID TO LK-TXN-TO-ACCT-ID           00016200
016300              MOVE 'Account locked after 3 failed PIN attempts'   00016300
016400                      TO LK-TXN-DESCRIPTION                       00016400
016500              MOVE 'Invalid PIN code - 0 attempts remaining'      00016500
016600                      TO LK-RESULT-MSG                            00016600
016700          ELSE                                                    00016700
016800              COMPUTE WS-ATTEMPTS-LEFT =                          00016800
016900                      3 - LK-ACCT-FAILED-ATTEMPTS                 00016900
017000              MOVE WS-ATTEMPTS-LEFT TO WS-MSG-ATTEMPTS            00017000
017100              STRING 'Invalid PIN code - '  DELIMITED BY SIZE     00017100
017200                      WS-MSG-ATTEMPTS        DELIMITED BY SIZE    00017200
017300                      ' attempts remaining'  DELIMITED BY SIZE    00017300
017400                      INTO LK-RESULT-MSG                          00017400
017500          END-IF                                                  00017500
017600      END-IF.                                                     00017600
017700  300-EXIT.                                                       00017700
017800      EXIT.                                                       00017800
017900*                                                                 00017900
018000* RULE 2 - PIN MUST BE FOUR NUMERIC DIGITS.  USED BOTH FOR THE    00018000
018100* ORIGINAL PIN ON CREATE (VIA CHECK-FMT) AND THE NEW PIN ON A     00018100
018200* PIN CHANGE (VIA 420-APPLY-CHANGE-PIN BELOW).                    00018200
018300  320-CHECK-PIN-FORMAT.                                           00018300
018400      SET WS-PIN-NOT-NUMERIC TO TRUE.                             00018400
018500      IF LK-REQ-PIN IS NUMERIC                                    00018500
018600          SET WS-PIN-IS-NUMERIC TO TRUE                           00018600
018700      END-IF.                                                     00018700
018800      IF LK-REQ-PIN = SPACES OR LK-REQ-PIN = LOW-VALUES           00018800
018900          SET WS-PIN-NOT-NUMERIC TO TRUE                          00018900
019000      END-IF.                                                     00019000
019100      IF WS-PIN-NOT-NUMERIC                                       00019100
019200          MOVE 'N' TO LK-RESULT-CODE                              00019200
019300          MOVE 'PIN must be exactly 4 digits' TO LK-RESULT-MSG    00019300
019400      ELSE                                                        00019400
019500          MOVE 'Y' TO LK-RESULT-CODE                              00019500
019600      END-IF.                                                     00019600
019700  320-EXIT.                                                       00019700
019800      EXIT.                                                       00019800
019900*                                                                 00019900
020000* RULE 5 - AMOUNT MUST BE A POSITIVE NUMBER (AT LEAST ONE CENT).  00020000
020100  330-CHECK-AMOUNT.                                               00020100
020200      IF LK-REQ-AMOUNT NOT > 0                                    00020200
020300          MOVE 'N' TO LK-RESULT-CODE                              00020300
020400          MOVE 'Invalid amount - must be positive'                00020400
020500                  TO LK-RESULT-MSG                                00020500
020600      ELSE                                                        00020600
020700          MOVE 'Y' TO LK-RESULT-CODE                              00020700
020800      END-IF.                                                     00020800
020900  330-EXIT.                                                       00020900
021000      EXIT.                                                       00021000
021100*                                                                 00021100
021200* RULE 6 - DEPOSIT.  PIN CHECK, THEN AMOUNT CHECK, THEN POST.     00021200
021300  400-APPLY-DEPOSIT.                                              00021300
021400      PERFORM 300-CHECK-PIN THRU 300-EXIT.                        00021400
021500      IF LK-RESULT-IS-REJECT                                      00021500
021600          GO TO 400-EXIT                                          00021600
021700      END-IF.                                                     00021700
021800      PERFORM 330-CHECK-AMOUNT THRU 330-EXIT.                     00021800
021900      IF LK-RESULT-IS-REJECT                                      00021900
022000          GO TO 400-EXIT                                          00022000
022100      END-IF.                                                     00022100
022200      ADD LK-REQ-AMOUNT TO LK-ACCT-BALANCE.                       00022200
022300      MOVE LK-TIMESTAMP TO LK-ACCT-MODIFIED-TS.                   00022300
022400      ADD 1 TO LK-ACCT-TXN-COUNT.                                 00022400
022500      MOVE 'DEPOSIT' TO LK-TXN-TYPE.                              00022500
022600      MOVE LK-REQ-AMOUNT TO LK-TXN-AMOUNT.                        00022600
022700      MOVE LK-TIMESTAMP TO LK-TXN-TIMESTAMP.                      00022700
022800      MOVE LK-ACCT-ACCT-ID TO LK-TXN-FROM-ACCT-ID.                00022800
022900      MOVE LK-ACCT-ACCT-ID TO LK-TXN-TO-ACCT-ID.                  00022900
023000      MOVE 'Deposit' TO LK-TXN-DESCRIPTION.                       00023000
023100  400-EXIT.                                                       00023100
023200      EXIT.                                                       00023200
023300*                                                                 00023300
023400* RULE 8 - CREDIT SIDE OF A TRANSFER.  NO PIN CHECK HERE - RULE 8 00023400
023500* CHECKS THE PIN ONLY ONCE, AGAINST THE SOURCE ACCOUNT, IN THE    00023500
023600* 410-APPLY-WITHDRAW CALL BANKUPD MAKES BEFORE THIS ONE.          00023600
023700  405-APPLY-XFER-CREDIT.                                          00023700
023800      PERFORM 330-CHECK-AMOUNT THRU 330-EXIT.                     00023800
023900      IF LK-RESULT-IS-REJECT                                      00023900
024000          GO TO 405-EXIT                                          00024000
024100      END-IF.                                                     00024100
024200      ADD LK-REQ-AMOUNT TO LK-ACCT-BALANCE.                       00024200
024300      MOVE LK-TIMESTAMP TO LK-ACCT-MODIFIED-TS.                   00024300
024400      ADD 1 TO LK-ACCT-TXN-COUNT.                                 00024400
024500      MOVE 'TRANSFER_IN' TO LK-TXN-TYPE.                          00024500
024600      MOVE LK-REQ-AMOUNT TO LK-TXN-AMOUNT.                        00024600
024700      MOVE LK-TIMESTAMP TO LK-TXN-TIMESTAMP.                      00024700
024800      MOVE LK-REQ-ACCT-ID TO LK-TXN-FROM-ACCT-ID.                 00024800
024900      MOVE LK-REQ-TO-ACCT-ID TO LK-TXN-TO-ACCT-ID.                00024900
025000      MOVE 'Transfer credit' TO LK-TXN-DESCRIPTION.               00025000
025100  405-EXIT.                                                       00025100
025200      EXIT.                                                       00025200
025300*                                                                 00025300
025400* RULE 7 - WITHDRAWAL.  PIN CHECK, AMOUNT CHECK, THEN A FUNDS     00025400
025500* CHECK BEFORE THE BALANCE IS TOUCHED.                            00025500
025600  410-APPLY-WITHDRAW.                                             00025600
025700      PERFORM 300-CHECK-PIN THRU 300-EXIT.                        00025700
025800      IF LK-RESULT-IS-REJECT                                      00025800
025900          GO TO 410-EXIT                                          00025900
026000      END-IF.                                                     00026000
026100      PERFORM 330-CHECK-AMOUNT THRU 330-EXIT.                     00026100
026200      IF LK-RESULT-IS-REJECT                                      00026200
026300          GO TO 410-EXIT                                          00026300
026400      END-IF.                                                     00026400
026500      IF LK-REQ-AMOUNT > LK-ACCT-BALANCE                          00026500
026600          MOVE 'N' TO LK-RESULT-CODE                              00026600
026700          MOVE LK-ACCT-BALANCE TO WS-MSG-AMOUNT-1                 00026700
026800          MOVE LK-REQ-AMOUNT   TO WS-MSG-AMOUNT-2                 00026800
026900          STRING 'Insufficient funds: balance='                   00026900
027000                      DELIMITED BY SIZE                           00027000
027100                  WS-MSG-AMOUNT-1 DELIMITED BY SIZE               00027100
027200                  ', requested=' DELIMITED BY SIZE                00027200
027300                  WS-MSG-AMOUNT-2 DELIMITED BY SIZE               00027300
027400                  INTO LK-RESULT-MSG                              00027400
027500          GO TO 410-EXIT                                          00027500
027600      END-IF.                                                     00027600
027700      SUBTRACT LK-REQ-AMOUNT FROM LK-ACCT-BALANCE.                00027700
027800      MOVE LK-TIMESTAMP TO LK-ACCT-MODIFIED-TS.                   00027800
027900      ADD 1 TO LK-ACCT-TXN-COUNT.                                 00027900
028000      MOVE 'WITHDRAW' TO LK-TXN-TYPE.                             00028000
028100      MOVE LK-REQ-AMOUNT TO LK-TXN-AMOUNT.                        00028100
028200      MOVE LK-TIMESTAMP TO LK-TXN-TIMESTAMP.                      00028200
028300      MOVE LK-ACCT-ACCT-ID TO LK-TXN-FROM-ACCT-ID.                00028300
028400      MOVE LK-ACCT-ACCT-ID TO LK-TXN-TO-ACCT-ID.                  00028400
028500      MOVE 'Withdrawal' TO LK-TXN-DESCRIPTION.                    00028500
028600  410-EXIT.                                                       00028600
028700      EXIT.                                                       00028700
028800*                                                                 00028800
028900* RULE 9 - PIN CHANGE.  OLD PIN MUST CHECK OUT, NEW PIN MUST BE   00028900
029000* FOUR DIGITS, THEN THE STORED HASH IS REPLACED.                  00029000
029100  420-APPLY-CHANGE-PIN.                                           00029100
029200      PERFORM 300-CHECK-PIN THRU 300-EXIT.                        00029200
029300      IF LK-RESULT-IS-REJECT                                      00029300
029400          GO TO 420-EXIT                                          00029400
029500      END-IF.                                                     00029500
029600      MOVE LK-REQ-NEW-PIN TO LK-REQ-PIN.                          00029600
029700      PERFORM 320-CHECK-PIN-FORMAT THRU 320-EXIT.                 00029700
029800      IF LK-RESULT-IS-REJECT                                      00029800
029900          GO TO 420-EXIT                                          00029900
030000      END-IF.                                                     00030000
030100      CALL 'HASHPIN' USING LK-REQ-NEW-PIN, LK-ACCT-PIN-HASH.      00030100
030200      MOVE LK-TIMESTAMP TO LK-ACCT-MODIFIED-TS.                   00030200
030300      ADD 1 TO LK-ACCT-TXN-COUNT.                                 00030300
030400      MOVE 'PIN_CHANGED' TO LK-TXN-TYPE.                          00030400
030500      MOVE 0 TO LK-TXN-AMOUNT.                                    00030500
030600      MOVE LK-TIMESTAMP TO LK-TXN-TIMESTAMP.                      00030600
030700      MOVE LK-ACCT-ACCT-ID TO LK-TXN-FROM-ACCT-ID.                00030700
030800      MOVE LK-ACCT-ACCT-ID TO LK-TXN-TO-ACCT-ID.                  00030800
030900      MOVE 'PIN changed' TO LK-TXN-DESCRIPTION.                   00030900
031000  420-EXIT.                                                       00031000
031100      EXIT.                                                       00031100
031200*                                                                 00031200
031300* RULE 10 - UNLOCK.  NO PIN IS REQUIRED - THE COUNTER AND THE     00031300
031400* LOCKED FLAG ARE BOTH CLEARED UNCONDITIONALLY.                   00031400
031500  430-APPLY-UNLOCK.                                               00031500
031600      MOVE 'N' TO LK-ACCT-LOCKED-FLAG.                            00031600
031700      MOVE 0 TO LK-ACCT-FAILED-ATTEMPTS.                          00031700
031800      MOVE LK-TIMESTAMP TO LK-ACCT-MODIFIED-TS.                   00031800
031900      ADD 1 TO LK-ACCT-TXN-COUNT.                                 00031900
032000      MOVE 'ACCOUNT_UNLOCKED' TO LK-TXN-TYPE.                     00032000
032100      MOVE 0 TO LK-TXN-AMOUNT.                                    00032100
032200      MOVE LK-TIMESTAMP TO LK-TXN-TIMESTAMP.                      00032200
032300      MOVE LK-ACCT-ACCT-ID TO LK-TXN-FROM-ACCT-ID.                00032300
032400      MOVE LK-ACCT-ACCT-ID TO LK-TXN-TO-ACCT-ID.                  00032400
032500      MOVE 'Account unlocked' TO LK-TXN-DESCRIPTION.              00032500
032600      MOVE 'Y' TO LK-RESULT-CODE.                                 00032600
032700  430-EXIT.                                                       00032700
032800      EXIT.                                                       00032800
032900
